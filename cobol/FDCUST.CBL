000100* FDCUST.CBL  - FD and record layout for CUSTOMER-FILE                    
000200* CUSTOMER-REC carries the customer master - billing and                  
000300* shipping address blocks, active flag, audit timestamps.                 
000400 FD  CUSTOMER-FILE                                                        
000500         LABEL RECORDS ARE STANDARD.                                      
000600 01  CUSTOMER-REC.                                                        
000700  05  CUST-ID                    PIC X(08).                               
000800  05  CUST-BUSINESS-NAME         PIC X(40).                               
000900  05  CUST-CONTACT-NAME          PIC X(30).                               
001000  05  CUST-EMAIL                 PIC X(50).                               
001100  05  CUST-PHONE                 PIC X(15).                               
001200  05  CUST-BILL-ADDRESS.                                                  
001300         10  CUST-BILL-STREET        PIC X(30).                           
001400         10  CUST-BILL-CITY          PIC X(20).                           
001500         10  CUST-BILL-STATE         PIC X(15).                           
001600         10  CUST-BILL-POSTAL        PIC X(10).                           
001700         10  CUST-BILL-COUNTRY       PIC X(15).                           
001800  05  CUST-SHIP-ADDRESS.                                                  
001900         10  CUST-SHIP-STREET        PIC X(30).                           
002000         10  CUST-SHIP-CITY          PIC X(20).                           
002100         10  CUST-SHIP-STATE         PIC X(15).                           
002200         10  CUST-SHIP-POSTAL        PIC X(10).                           
002300         10  CUST-SHIP-COUNTRY       PIC X(15).                           
002400  05  CUST-ACTIVE-FLAG           PIC X(01).                               
002500         88  CUST-IS-ACTIVE             VALUE "Y".                        
002600         88  CUST-IS-INACTIVE           VALUE "N".                        
002700  05  CUST-CREATED-TS            PIC 9(14).                               
002800  05  CUST-CREATED-TS-R REDEFINES                                         
002900             CUST-CREATED-TS.                                             
003000         10  CUST-CREATED-DT         PIC 9(08).                           
003100         10  CUST-CREATED-TM         PIC 9(06).                           
003200  05  CUST-UPDATED-TS            PIC 9(14).                               
003300  05  CUST-UPDATED-TS-R REDEFINES                                         
003400             CUST-UPDATED-TS.                                             
003500         10  CUST-UPDATED-DT         PIC 9(08).                           
003600         10  CUST-UPDATED-TM         PIC 9(06).                           
003700  05  FILLER                     PIC X(08).                               
