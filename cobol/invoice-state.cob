000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    invoice-state.                                            
000300 AUTHOR.        T KOVALCIK.                                               
000400 INSTALLATION.  ACCOUNTS RECEIVABLE SYSTEMS GROUP.                        
000500 DATE-WRITTEN.  04/18/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.               
000800*----------------------------------------------------------               
000900* INVOICE-STATE  --  BATCH LIFE-CYCLE TRANSITIONS AGAINST                 
001000* INVOICE-FILE.  READS INVTRAN-FILE FOR SEND/MARKPAID/                    
001100* CANCEL REQUESTS.  REPLACES THE OLD ON-LINE                              
001200* SELECT-VOUCHER-TO-PAY/PAY-SELECTED-VOUCHER SCREENS.                     
001300*----------------------------------------------------------               
001400* CHANGE LOG                                                              
001500* ----------                                                              
001600* 04/18/89 TLK 0006  ORIGINAL PROGRAM - REPLACES THE OLD                  
001700*                    SELECT-VOUCHER-TO-PAY/PAY-SELECTED-                  
001800*                    VOUCHER SCREENS.                                     
001900* 11/02/91 TLK 0067  ADDED CANCEL TRANSITION - PREVIOUSLY                 
002000*                    HANDLED BY A MANUAL VOID PROCEDURE.                  
002100* 07/19/95 JS  0163  PAYMENT-LINK NOW ASSIGNED ON SEND,                   
002200*                    NOT LEFT FOR THE CUSTOMER PORTAL TO                  
002300*                    BUILD ON ITS OWN.                                    
002400* 12/03/98 DWM 0222  Y2K - INV-SENT-DATE/INV-PAID-DATE/                   
002500*                    INV-CANCEL-DATE CONFIRMED 4-DIGIT                    
002600*                    YEAR, NO CHANGE REQUIRED.                            
002700* 04/09/01 PB  0258  RUN-DATE NOW PASSED FROM THE CALLER.                 
002800* 09/14/04 RH  0311  D010-PROCESS-SEND WAS SEEDING THE                    
002900*                    LINEITEM-FILE START WITH LINE-ORDER 1.               
003000*                    LINE-ORDER IS A 0-BASED SEQUENCE PER                 
003100*                    THE LINEITEM LAYOUT - CORRECTED TO SEED              
003200*                    WITH ZERO.                                           
003300*----------------------------------------------------------               
003400 ENVIRONMENT DIVISION.                                                    
003500 CONFIGURATION SECTION.                                                   
003600 SPECIAL-NAMES.                                                           
003700     C01 IS TOP-OF-FORM.                                                  
003800 INPUT-OUTPUT SECTION.                                                    
003900 FILE-CONTROL.                                                            
004000         COPY "SLINV.CBL".                                                
004100         COPY "SLTSTAT.CBL".                                              
004200         COPY "SLLITM.CBL".                                               
004300         COPY "SLRUNLOG.CBL".                                             
004400 DATA DIVISION.                                                           
004500 FILE SECTION.                                                            
004600     COPY "FDINV.CBL".                                                    
004700     COPY "FDTSTAT.CBL".                                                  
004800     COPY "FDLITM.CBL".                                                   
004900     COPY "FDRUNLOG.CBL".                                                 
005000 WORKING-STORAGE SECTION.                                                 
005100 01  LINKAGE-RUN-DATE           PIC 9(08).                                
005200* ---------------------------------------------------                     
005300 01  W-END-OF-TRAN-FILE         PIC X(01).                                
005400         88  END-OF-TRAN-FILE              VALUE "Y".                     
005500 01  W-FOUND-INVOICE            PIC X(01).                                
005600         88  FOUND-INVOICE                 VALUE "Y".                     
005700 01  W-FOUND-LINE-ITEM          PIC X(01).                                
005800         88  FOUND-LINE-ITEM              VALUE "Y".                      
005900 01  W-REJECTED                 PIC X(01).                                
006000         88  TRANSACTION-REJECTED          VALUE "Y".                     
006100 01  W-REJECT-REASON            PIC X(40).                                
006200* ---------------------------------------------------                     
006300* PAYMENT-LINK TOKEN PIECES - SAME YEAR/MONTH/SEQUENCE                    
006400* SHAPE AS THE INVOICE NUMBER, BUT CARRYING ITS OWN                       
006500* CONTROL COUNTER SO A RE-SENT INVOICE NEVER REUSES ONE.                  
006600 01  WD-LINK-WORK.                                                        
006700     05  WD-LINK-TEXT            PIC X(20).                               
006800 01  WD-LINK-WORK-R REDEFINES WD-LINK-WORK.                               
006900     05  WD-LINK-PREFIX          PIC X(04).                               
007000     05  WD-LINK-INV-ID          PIC X(08).                               
007100     05  FILLER                  PIC X(08).                               
007200* ---------------------------------------------------                     
007300* COUNTERS - READ/SENT/PAID/CANCELLED/REJECTED.                           
007400 01  WC-COUNTERS.                                                         
007500     05  WC-READ-COUNT              PIC 9(05) COMP.                       
007600     05  WC-SEND-COUNT              PIC 9(05) COMP.                       
007700     05  WC-PAID-COUNT              PIC 9(05) COMP.                       
007800     05  WC-CANCEL-COUNT            PIC 9(05) COMP.                       
007900     05  WC-REJECT-COUNT            PIC 9(05) COMP.                       
008000 01  W-CONTROL-LINE.                                                      
008100         05  FILLER               PIC X(19)                               
008200             VALUE "INVOICE STATE RUN ".                                  
008300         05  FILLER               PIC X(06) VALUE "READ: ".               
008400         05  CL-READ               PIC ZZZZ9.                             
008500         05  FILLER               PIC X(06) VALUE " SENT:".               
008600         05  CL-SEND               PIC ZZZZ9.                             
008700         05  FILLER               PIC X(06) VALUE " PAID:".               
008800         05  CL-PAID               PIC ZZZZ9.                             
008900         05  FILLER               PIC X(10) VALUE " CANCELLED:".          
009000         05  CL-CANCEL             PIC ZZZZ9.                             
009100         05  FILLER               PIC X(09) VALUE " REJECTED:".           
009200         05  CL-REJECT             PIC ZZZZ9.                             
009300         05  FILLER               PIC X(39) VALUE SPACES.                 
009400 01  W-REJECT-LINE.                                                       
009500         05  FILLER               PIC X(10) VALUE "** REJECT:".           
009600         05  RL-INV-ID             PIC X(08).                             
009700         05  FILLER               PIC X(02) VALUE SPACES.                 
009800         05  RL-REASON             PIC X(40).                             
009900         05  FILLER               PIC X(72) VALUE SPACES.                 
010000 77  DUMMY                PIC X(01).                                      
010100*----------------------------------------------------------               
010200 PROCEDURE DIVISION USING LINKAGE-RUN-DATE.                               
010300 A000-MAIN-LINE.                                                          
010400         MOVE ZEROS TO WC-COUNTERS                                        
010500         MOVE "N" TO W-END-OF-TRAN-FILE                                   
010600         OPEN I-O INVOICE-FILE                                            
010700         OPEN I-O LINEITEM-FILE                                           
010800         OPEN INPUT INVTRAN-FILE                                          
010900         OPEN EXTEND RUN-LOG-FILE                                         
011000         PERFORM B000-READ-TRANSACTION                                    
011100         PERFORM B005-PROCESS-ONE-TRANSACTION                             
011200         UNTIL END-OF-TRAN-FILE                                           
011300         MOVE WC-READ-COUNT   TO CL-READ                                  
011400         MOVE WC-SEND-COUNT   TO CL-SEND                                  
011500         MOVE WC-PAID-COUNT   TO CL-PAID                                  
011600         MOVE WC-CANCEL-COUNT TO CL-CANCEL                                
011700         MOVE WC-REJECT-COUNT TO CL-REJECT                                
011800         MOVE W-CONTROL-LINE  TO RUN-LOG-REC                              
011900         WRITE RUN-LOG-REC                                                
012000         CLOSE INVOICE-FILE                                               
012100         CLOSE LINEITEM-FILE                                              
012200         CLOSE INVTRAN-FILE                                               
012300         CLOSE RUN-LOG-FILE                                               
012400         EXIT PROGRAM.                                                    
012500*----------------------------------------------------------               
012600 B000-READ-TRANSACTION.                                                   
012700         READ INVTRAN-FILE                                                
012800         AT END                                                           
012900             SET END-OF-TRAN-FILE TO TRUE                                 
013000         NOT AT END                                                       
013100             ADD 1 TO WC-READ-COUNT                                       
013200         END-READ.                                                        
013300 B000-EXIT.                                                               
013400         EXIT.                                                            
013500*----------------------------------------------------------               
013600 B005-PROCESS-ONE-TRANSACTION.                                            
013700         MOVE "N" TO W-REJECTED                                           
013800         MOVE SPACES TO W-REJECT-REASON                                   
013900         EVALUATE TRUE                                                    
014000             WHEN IT-TRANSITION-SEND                                      
014100                 PERFORM D010-PROCESS-SEND                                
014200             WHEN IT-TRANSITION-MARKPAID                                  
014300                 PERFORM D020-PROCESS-MARKPAID                            
014400             WHEN IT-TRANSITION-CANCEL                                    
014500                 PERFORM D030-PROCESS-CANCEL                              
014600             WHEN OTHER                                                   
014700                 MOVE "Y" TO W-REJECTED                                   
014800                 MOVE "UNKNOWN TRANSITION CODE" TO W-REJECT-REASON        
014900         END-EVALUATE                                                     
015000         IF TRANSACTION-REJECTED                                          
015100             PERFORM D900-REJECT-TRANSITION                               
015200         END-IF                                                           
015300         PERFORM B000-READ-TRANSACTION.                                   
015400 B005-EXIT.                                                               
015500         EXIT.                                                            
015600*----------------------------------------------------------               
015700* SEND - DRAFT TO SENT.  INVOICE MUST EXIST, BE IN DRAFT                  
015800* STATUS, AND CARRY AT LEAST ONE LINE ITEM - THE SAME                     
015900* LINE-ITEM CHECK invoice-creation MAKES AT WRITE TIME,                   
016000* REPEATED HERE IN CASE THE INVOICE WAS BUILT BY HAND.                    
016100 D010-PROCESS-SEND.                                                       
016200         MOVE IT-INV-ID TO INV-ID                                         
016300         READ INVOICE-FILE                                                
016400         INVALID KEY                                                      
016500             SET FOUND-INVOICE TO FALSE                                   
016600         NOT INVALID KEY                                                  
016700             SET FOUND-INVOICE TO TRUE                                    
016800         END-READ                                                         
016900         IF NOT FOUND-INVOICE                                             
017000             MOVE "Y" TO W-REJECTED                                       
017100             MOVE "INVOICE NOT FOUND" TO W-REJECT-REASON                  
017200         ELSE                                                             
017300             IF NOT INV-STATUS-DRAFT                                      
017400                 MOVE "Y" TO W-REJECTED                                   
017500                 MOVE "INVOICE NOT IN DRAFT STATUS" TO                    
017600                     W-REJECT-REASON                                      
017700             ELSE                                                         
017800                 MOVE IT-INV-ID TO LI-INV-ID                              
017900                 MOVE ZERO TO LI-LINE-ORDER                               
018000                 START LINEITEM-FILE                                      
018100                     KEY NOT LESS THAN LI-KEY                             
018200                 INVALID KEY                                              
018300                     SET FOUND-LINE-ITEM TO FALSE                         
018400                 NOT INVALID KEY                                          
018500                     SET FOUND-LINE-ITEM TO TRUE                          
018600                 END-START                                                
018700                 IF FOUND-LINE-ITEM                                       
018800                     READ LINEITEM-FILE NEXT RECORD                       
018900                     AT END                                               
019000                         SET FOUND-LINE-ITEM TO FALSE                     
019100                     END-READ                                             
019200                 END-IF                                                   
019300                 IF FOUND-LINE-ITEM                                       
019400                     AND LI-INV-ID = IT-INV-ID                            
019500                     MOVE "SENT" TO INV-STATUS                            
019600                     MOVE LINKAGE-RUN-DATE TO INV-SENT-DATE               
019700                     PERFORM D100-ASSIGN-PAYMENT-LINK                     
019800                     REWRITE INVOICE-REC                                  
019900                     ADD 1 TO WC-SEND-COUNT                               
020000                 ELSE                                                     
020100                     MOVE "Y" TO W-REJECTED                               
020200                     MOVE "INVOICE HAS NO LINE ITEMS" TO                  
020300                         W-REJECT-REASON                                  
020400                 END-IF                                                   
020500             END-IF                                                       
020600         END-IF.                                                          
020700 D010-EXIT.                                                               
020800         EXIT.                                                            
020900*----------------------------------------------------------               
021000* PAYMENT-LINK IS BUILT ONCE, WHEN THE INVOICE IS SENT -                  
021100* SEE 07/19/95 JS CHANGE.  THE CUSTOMER PORTAL APPENDS                    
021200* THIS TOKEN TO ITS OWN BASE URL.                                         
021300 D100-ASSIGN-PAYMENT-LINK.                                                
021400         MOVE SPACES TO WD-LINK-WORK                                      
021500         MOVE "PAY-" TO WD-LINK-PREFIX                                    
021600         MOVE INV-ID TO WD-LINK-INV-ID                                    
021700         MOVE WD-LINK-TEXT TO INV-PAYMENT-LINK.                           
021800 D100-EXIT.                                                               
021900         EXIT.                                                            
022000*----------------------------------------------------------               
022100 D020-PROCESS-MARKPAID.                                                   
022200         MOVE IT-INV-ID TO INV-ID                                         
022300         READ INVOICE-FILE                                                
022400         INVALID KEY                                                      
022500             SET FOUND-INVOICE TO FALSE                                   
022600         NOT INVALID KEY                                                  
022700             SET FOUND-INVOICE TO TRUE                                    
022800         END-READ                                                         
022900         IF NOT FOUND-INVOICE                                             
023000             MOVE "Y" TO W-REJECTED                                       
023100             MOVE "INVOICE NOT FOUND" TO W-REJECT-REASON                  
023200         ELSE                                                             
023300             IF NOT INV-STATUS-SENT                                       
023400                 MOVE "Y" TO W-REJECTED                                   
023500                 MOVE "INVOICE NOT IN SENT STATUS" TO                     
023600                     W-REJECT-REASON                                      
023700             ELSE                                                         
023800                 MOVE "PAID" TO INV-STATUS                                
023900                 MOVE LINKAGE-RUN-DATE TO INV-PAID-DATE                   
024000                 MOVE INV-TOTAL-AMOUNT TO INV-AMOUNT-PAID                 
024100                 MOVE ZERO TO INV-BALANCE-REMAIN                          
024200                 REWRITE INVOICE-REC                                      
024300                 ADD 1 TO WC-PAID-COUNT                                   
024400             END-IF                                                       
024500         END-IF.                                                          
024600 D020-EXIT.                                                               
024700         EXIT.                                                            
024800*----------------------------------------------------------               
024900* CANCEL - ANY STATUS EXCEPT ALREADY-CANCELLED MAY BE                     
025000* CANCELLED.  A REASON IS REQUIRED - SEE 11/02/91 TLK                     
025100* CHANGE, ADDED AFTER AN UNEXPLAINED VOID WAS QUESTIONED                  
025200* DURING THE 1991 AUDIT.                                                  
025300 D030-PROCESS-CANCEL.                                                     
025400         MOVE IT-INV-ID TO INV-ID                                         
025500         READ INVOICE-FILE                                                
025600         INVALID KEY                                                      
025700             SET FOUND-INVOICE TO FALSE                                   
025800         NOT INVALID KEY                                                  
025900             SET FOUND-INVOICE TO TRUE                                    
026000         END-READ                                                         
026100         IF NOT FOUND-INVOICE                                             
026200             MOVE "Y" TO W-REJECTED                                       
026300             MOVE "INVOICE NOT FOUND" TO W-REJECT-REASON                  
026400         ELSE                                                             
026500             IF INV-STATUS-CANCELLED                                      
026600                 MOVE "Y" TO W-REJECTED                                   
026700                 MOVE "INVOICE ALREADY CANCELLED" TO                      
026800                     W-REJECT-REASON                                      
026900             ELSE                                                         
027000                 IF IT-CANCEL-REASON = SPACES                             
027100                     MOVE "Y" TO W-REJECTED                               
027200                     MOVE "CANCEL REASON REQUIRED" TO                     
027300                         W-REJECT-REASON                                  
027400                 ELSE                                                     
027500                     MOVE "CANCELLED" TO INV-STATUS                       
027600                     MOVE LINKAGE-RUN-DATE TO INV-CANCEL-DATE             
027700                     MOVE IT-CANCEL-REASON TO INV-CANCEL-REASON           
027800                     REWRITE INVOICE-REC                                  
027900                     ADD 1 TO WC-CANCEL-COUNT                             
028000                 END-IF                                                   
028100             END-IF                                                       
028200         END-IF.                                                          
028300 D030-EXIT.                                                               
028400         EXIT.                                                            
028500*----------------------------------------------------------               
028600 D900-REJECT-TRANSITION.                                                  
028700         ADD 1 TO WC-REJECT-COUNT                                         
028800         MOVE IT-INV-ID TO RL-INV-ID                                      
028900         MOVE W-REJECT-REASON TO RL-REASON                                
029000         MOVE W-REJECT-LINE TO RUN-LOG-REC                                
029100         WRITE RUN-LOG-REC.                                               
029200 D900-EXIT.                                                               
029300         EXIT.                                                            
