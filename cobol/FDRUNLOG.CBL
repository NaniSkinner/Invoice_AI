000100* FDRUNLOG.CBL- FD/record for RUN-LOG-FILE                                
000200* RUN-LOG-REC is one line of the run/control log -                        
000300* control totals, rejected-transaction messages and the                   
000400* echoed text of each reminder notice the run produced.                   
000500 FD  RUN-LOG-FILE                                                         
000600         LABEL RECORDS ARE OMITTED.                                       
000700 01  RUN-LOG-REC                PIC X(132).                               
