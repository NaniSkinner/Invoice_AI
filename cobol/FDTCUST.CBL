000100* FDTCUST.CBL - FD and record layout for CUSTTRAN-FILE                    
000200* CUSTTRAN-REC carries one customer add / update /                        
000300* delete request into the customer-maintenance run.                       
000400 FD  CUSTTRAN-FILE                                                        
000500         LABEL RECORDS ARE STANDARD.                                      
000600 01  CUSTTRAN-REC.                                                        
000700  05  CT-ACTION-CODE           PIC X(01).                                 
000800         88  CT-ACTION-ADD              VALUE "A".                        
000900         88  CT-ACTION-UPDATE           VALUE "U".                        
001000         88  CT-ACTION-DELETE           VALUE "D".                        
001100  05  CT-CUST-ID                PIC X(08).                                
001200  05  CT-BUSINESS-NAME          PIC X(40).                                
001300  05  CT-CONTACT-NAME           PIC X(30).                                
001400  05  CT-EMAIL                  PIC X(50).                                
001500  05  CT-PHONE                  PIC X(15).                                
001600  05  CT-BILL-ADDRESS.                                                    
001700         10  CT-BILL-STREET         PIC X(30).                            
001800         10  CT-BILL-CITY           PIC X(20).                            
001900         10  CT-BILL-STATE          PIC X(15).                            
002000         10  CT-BILL-POSTAL         PIC X(10).                            
002100         10  CT-BILL-COUNTRY        PIC X(15).                            
002200  05  CT-BILL-ADDRESS-R REDEFINES CT-BILL-ADDRESS                         
002300                              PIC X(90).                                  
002400  05  CT-SHIP-ADDRESS.                                                    
002500         10  CT-SHIP-STREET         PIC X(30).                            
002600         10  CT-SHIP-CITY           PIC X(20).                            
002700         10  CT-SHIP-STATE          PIC X(15).                            
002800         10  CT-SHIP-POSTAL         PIC X(10).                            
002900         10  CT-SHIP-COUNTRY        PIC X(15).                            
003000  05  CT-SHIP-ADDRESS-R REDEFINES CT-SHIP-ADDRESS                         
003100                              PIC X(90).                                  
003200  05  FILLER                    PIC X(10).                                
