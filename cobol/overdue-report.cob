000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    overdue-report.                                           
000300 AUTHOR.        J SEABOLT.                                                
000400 INSTALLATION.  ACCOUNTS RECEIVABLE SYSTEMS GROUP.                        
000500 DATE-WRITTEN.  06/14/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.               
000800*----------------------------------------------------------               
000900* OVERDUE-REPORT  --  AGED OVERDUE INVOICE REPORT.  SORTS                 
001000* INVOICE-FILE BY DUE DATE, SELECTS SENT INVOICES PAST DUE                
001100* WITH A BALANCE STILL OWING, AND LISTS THEM OLDEST DUE                   
001200* DATE FIRST SO COLLECTIONS CAN WORK THE WORST ONES FIRST.                
001300*----------------------------------------------------------               
001400* CHANGE LOG                                                              
001500* ----------                                                              
001600* 06/14/89 JS  0009  ORIGINAL PROGRAM - MODELED ON THE OLD                
001700*                    deductibles-report SORT/SPLIT-PAGE                   
001800*                    IDEA, APPLIED TO OPEN RECEIVABLES.                   
001900* 03/05/92 TLK 0071  CUSTOMER NAME NOW PRINTS FROM                        
002000*                    CUSTOMER-FILE INSTEAD OF THE CUSTOMER                
002100*                    ID ALONE - COLLECTIONS COMPLAINED THE                
002200*                    ID MEANT NOTHING ON THE PRINTED LIST.                
002300* 09/08/96 DWM 0171  LAST REMINDER DATE ADDED TO THE DETAIL               
002400*                    LINE SO COLLECTIONS CAN SEE WHETHER A                
002500*                    NOTICE WENT OUT ALREADY.                             
002600* 12/03/98 DWM 0222  Y2K - INV-DUE-DATE CONFIRMED 4-DIGIT                 
002700*                    YEAR, NO CHANGE REQUIRED.                            
002800* 04/09/01 PB  0258  RUN-DATE NOW PASSED FROM THE CALLER                  
002900*                    INSTEAD OF TAKEN FROM THE SYSTEM                     
003000*                    CLOCK AT OPEN TIME.                                  
003100*----------------------------------------------------------               
003200 ENVIRONMENT DIVISION.                                                    
003300 CONFIGURATION SECTION.                                                   
003400 SPECIAL-NAMES.                                                           
003500         C01 IS TOP-OF-FORM.                                              
003600 INPUT-OUTPUT SECTION.                                                    
003700 FILE-CONTROL.                                                            
003800         COPY "SLINV.CBL".                                                
003900         COPY "SLCUST.CBL".                                               
004000     SELECT OVERDUE-REPORT   ASSIGN TO OVRPT                              
004100             ORGANIZATION IS LINE SEQUENTIAL.                             
004200     SELECT WORK-FILE        ASSIGN TO WORKOVR                            
004300             ORGANIZATION IS SEQUENTIAL.                                  
004400     SELECT SORT-FILE        ASSIGN TO SRTOVR.                            
004500 DATA DIVISION.                                                           
004600 FILE SECTION.                                                            
004700     COPY "FDINV.CBL".                                                    
004800     COPY "FDCUST.CBL".                                                   
004900     COPY "FDOVRPT.CBL".                                                  
005000* WORK-FILE/SORT-FILE MIRROR INVOICE-REC FIELD FOR FIELD -                
005100* SAME HABIT AS THE OLD deductibles-report WORK/SORT SETUP,               
005200* SO THE SORT'S RELEASE/RETURN COPIES LINE UP BYTE FOR BYTE.              
005300     FD  WORK-FILE                                                        
005400         LABEL RECORDS ARE STANDARD.                                      
005500     01  WORK-RECORD.                                                     
005600         05  WORK-INV-ID              PIC X(08).                          
005700         05  WORK-INV-NUMBER          PIC X(15).                          
005800         05  WORK-CUST-ID             PIC X(08).                          
005900         05  WORK-ISSUE-DATE          PIC 9(08).                          
006000         05  WORK-DUE-DATE            PIC 9(08).                          
006100         05  WORK-STATUS              PIC X(09).                          
006200         05  WORK-SUBTOTAL            PIC S9(09)V99.                      
006300         05  WORK-TAX-AMOUNT          PIC S9(09)V99.                      
006400         05  WORK-TOTAL-AMOUNT        PIC S9(09)V99.                      
006500         05  WORK-AMOUNT-PAID         PIC S9(09)V99.                      
006600         05  WORK-BALANCE-REMAIN      PIC S9(09)V99.                      
006700         05  WORK-PARTIAL-PAY-FLAG    PIC X(01).                          
006800         05  WORK-PAYMENT-LINK        PIC X(20).                          
006900         05  WORK-REM-SUPPRESS        PIC X(01).                          
007000         05  WORK-LAST-REM-TS         PIC 9(14).                          
007100         05  WORK-LAST-REM-TS-R REDEFINES                                 
007200                 WORK-LAST-REM-TS.                                        
007300             10  WORK-LAST-REM-DT         PIC 9(08).                      
007400             10  WORK-LAST-REM-TM         PIC 9(06).                      
007500         05  WORK-SENT-DATE           PIC 9(08).                          
007600         05  WORK-PAID-DATE           PIC 9(08).                          
007700         05  WORK-CANCEL-DATE         PIC 9(08).                          
007800         05  WORK-CANCEL-REASON       PIC X(40).                          
007900         05  WORK-NOTES               PIC X(40).                          
008000         05  FILLER                   PIC X(10).                          
008100     SD  SORT-FILE.                                                       
008200     01  SORT-RECORD.                                                     
008300         05  SORT-INV-ID              PIC X(08).                          
008400         05  SORT-INV-NUMBER          PIC X(15).                          
008500         05  SORT-CUST-ID             PIC X(08).                          
008600         05  SORT-ISSUE-DATE          PIC 9(08).                          
008700         05  SORT-DUE-DATE            PIC 9(08).                          
008800         05  SORT-STATUS              PIC X(09).                          
008900         05  SORT-SUBTOTAL            PIC S9(09)V99.                      
009000         05  SORT-TAX-AMOUNT          PIC S9(09)V99.                      
009100         05  SORT-TOTAL-AMOUNT        PIC S9(09)V99.                      
009200         05  SORT-AMOUNT-PAID         PIC S9(09)V99.                      
009300         05  SORT-BALANCE-REMAIN      PIC S9(09)V99.                      
009400         05  SORT-PARTIAL-PAY-FLAG    PIC X(01).                          
009500         05  SORT-PAYMENT-LINK        PIC X(20).                          
009600         05  SORT-REM-SUPPRESS        PIC X(01).                          
009700         05  SORT-LAST-REM-TS         PIC 9(14).                          
009800         05  SORT-SENT-DATE           PIC 9(08).                          
009900         05  SORT-PAID-DATE           PIC 9(08).                          
010000         05  SORT-CANCEL-DATE         PIC 9(08).                          
010100         05  SORT-CANCEL-REASON       PIC X(40).                          
010200         05  SORT-NOTES               PIC X(40).                          
010300         05  FILLER                   PIC X(10).                          
010400 WORKING-STORAGE SECTION.                                                 
010500 01  LINKAGE-RUN-DATE            PIC 9(08).                               
010600     COPY "WSDTCALC.CBL".                                                 
010700* ---------------------------------------------------                     
010800 01  W-END-OF-FILE               PIC X(01).                               
010900         88  END-OF-FILE                  VALUE "Y".                      
011000 01  W-FOUND-CUSTOMER            PIC X(01).                               
011100         88  FOUND-CUSTOMER                VALUE "Y".                     
011200         88  NOT-FOUND-CUSTOMER            VALUE "N".                     
011300 01  LK-CUST-ID                  PIC X(08).                               
011400* ---------------------------------------------------                     
011500 01  W-PRINTED-LINES             PIC 9(02) COMP.                          
011600         88  PAGE-FULL                   VALUE 30 THRU 99.                
011700 01  WF-PAGE-NUMBER              PIC 9(04) COMP.                          
011800 01  WF-DAYS-OVERDUE             PIC S9(05) COMP.                         
011900 01  WF-REPORT-COUNT             PIC 9(05) COMP.                          
012000 01  WF-REPORT-TOTAL             PIC S9(09)V99.                           
012100* ---------------------------------------------------                     
012200* WF-RUN-DATE-R LETS THE TITLE LINE EDIT THE RUN DATE                     
012300* THE SAME WAY print-state-file EDITS ITS DATES.                          
012400 01  WF-RUN-DATE-WORK            PIC 9(08).                               
012500 01  WF-RUN-DATE-WORK-R REDEFINES                                         
012600         WF-RUN-DATE-WORK.                                                
012700     05  WF-RUN-CCYY                 PIC 9(04).                           
012800     05  WF-RUN-MM                   PIC 9(02).                           
012900     05  WF-RUN-DD                   PIC 9(02).                           
013000 PROCEDURE DIVISION USING LINKAGE-RUN-DATE.                               
013100 A000-MAIN-LINE.                                                          
013200         SORT SORT-FILE                                                   
013300             ON ASCENDING KEY SORT-DUE-DATE                               
013400             USING INVOICE-FILE                                           
013500             GIVING WORK-FILE                                             
013600         OPEN I-O WORK-FILE                                               
013700         OPEN I-O CUSTOMER-FILE                                           
013800         OPEN OUTPUT OVERDUE-REPORT                                       
013900         MOVE "N" TO W-END-OF-FILE                                        
014000         MOVE ZERO TO WF-PAGE-NUMBER                                      
014100         MOVE ZERO TO WF-REPORT-COUNT                                     
014200         MOVE ZERO TO WF-REPORT-TOTAL                                     
014300         MOVE LINKAGE-RUN-DATE TO WF-RUN-DATE-WORK                        
014400         PERFORM F100-PRINT-HEADINGS                                      
014500         PERFORM F000-READ-WORK-NEXT-RECORD                               
014600         PERFORM F000-READ-WORK-NEXT-RECORD UNTIL                         
014700             (WORK-STATUS = "SENT" AND                                    
014800                 WORK-BALANCE-REMAIN > ZERO AND                           
014900                 WORK-DUE-DATE < LINKAGE-RUN-DATE)                        
015000             OR END-OF-FILE                                               
015100         IF END-OF-FILE                                                   
015200             MOVE "NO OVERDUE INVOICES ON FILE" TO OVRPT-LINE             
015300             WRITE OVRPT-LINE AFTER ADVANCING C01                         
015400         ELSE                                                             
015500             PERFORM F010-SELECT-OVERDUE-INVOICES UNTIL                   
015600                 END-OF-FILE                                              
015700             PERFORM F040-PRINT-TOTAL-LINE                                
015800         END-IF                                                           
015900         PERFORM F110-FINALIZE-PAGE                                       
016000         CLOSE WORK-FILE                                                  
016100         CLOSE CUSTOMER-FILE                                              
016200         CLOSE OVERDUE-REPORT                                             
016300         EXIT PROGRAM                                                     
016400         STOP RUN.                                                        
016500*----------------------------------------------------------               
016600 F000-READ-WORK-NEXT-RECORD.                                              
016700         READ WORK-FILE                                                   
016800         AT END                                                           
016900             SET END-OF-FILE TO TRUE                                      
017000         END-READ.                                                        
017100 F000-EXIT.                                                               
017200         EXIT.                                                            
017300*----------------------------------------------------------               
017400 F010-SELECT-OVERDUE-INVOICES.                                            
017500         PERFORM F020-COMPUTE-DAYS-OVERDUE                                
017600         PERFORM F030-PRINT-DETAIL-LINE                                   
017700         PERFORM F000-READ-WORK-NEXT-RECORD                               
017800         PERFORM F000-READ-WORK-NEXT-RECORD UNTIL                         
017900             (WORK-STATUS = "SENT" AND                                    
018000                 WORK-BALANCE-REMAIN > ZERO AND                           
018100                 WORK-DUE-DATE < LINKAGE-RUN-DATE)                        
018200             OR END-OF-FILE.                                              
018300 F010-EXIT.                                                               
018400         EXIT.                                                            
018500*----------------------------------------------------------               
018600* DAYS OVERDUE = RUN DATE MINUS DUE DATE, VIA THE SAME                    
018700* JULIAN-DAY ROUTINE THE REMINDER SCHEDULER USES.                         
018800 F020-COMPUTE-DAYS-OVERDUE.                                               
018900         MOVE WORK-DUE-DATE TO WD-DATE-1                                  
019000         MOVE LINKAGE-RUN-DATE TO WD-DATE-2                               
019100         PERFORM DATE-DIFFERENCE-DAYS                                     
019200         MOVE WD-DAYS-BETWEEN TO WF-DAYS-OVERDUE.                         
019300 F020-EXIT.                                                               
019400         EXIT.                                                            
019500*----------------------------------------------------------               
019600* 03/05/92 TLK - CUSTOMER NAME LOOKED UP BY ID SO THE                     
019700* PRINTED LIST MEANS SOMETHING TO COLLECTIONS.                            
019800 F030-PRINT-DETAIL-LINE.                                                  
019900         IF PAGE-FULL                                                     
020000             PERFORM F110-FINALIZE-PAGE                                   
020100             PERFORM F100-PRINT-HEADINGS                                  
020200         END-IF                                                           
020300         MOVE WORK-INV-NUMBER TO OV-D-INV-NUMBER                          
020400         MOVE WORK-CUST-ID TO LK-CUST-ID                                  
020500         PERFORM LOOK-FOR-CUSTOMER-RECORD                                 
020600         IF FOUND-CUSTOMER                                                
020700             MOVE CUST-BUSINESS-NAME TO                                   
020800                 OV-D-CUSTOMER-NAME                                       
020900         ELSE                                                             
021000             MOVE "UNKNOWN CUSTOMER" TO                                   
021100                 OV-D-CUSTOMER-NAME                                       
021200         END-IF                                                           
021300         MOVE WORK-DUE-DATE TO OV-D-DUE-DATE                              
021400         MOVE WF-DAYS-OVERDUE TO OV-D-DAYS-OVERDUE                        
021500         MOVE WORK-BALANCE-REMAIN TO OV-D-BALANCE                         
021600         MOVE WORK-LAST-REM-DT TO OV-D-LAST-REMIND                        
021700         MOVE OV-DETAIL-LINE TO OVRPT-LINE                                
021800         WRITE OVRPT-LINE AFTER ADVANCING 1                               
021900         ADD 1 TO W-PRINTED-LINES                                         
022000         ADD 1 TO WF-REPORT-COUNT                                         
022100         ADD WORK-BALANCE-REMAIN TO WF-REPORT-TOTAL.                      
022200 F030-EXIT.                                                               
022300         EXIT.                                                            
022400*----------------------------------------------------------               
022500 F040-PRINT-TOTAL-LINE.                                                   
022600         MOVE WF-REPORT-COUNT TO OV-T-COUNT                               
022700         MOVE WF-REPORT-TOTAL TO OV-T-BALANCE                             
022800         MOVE SPACES TO OVRPT-LINE                                        
022900         WRITE OVRPT-LINE AFTER ADVANCING 2                               
023000         MOVE OV-TOTAL-LINE TO OVRPT-LINE                                 
023100         WRITE OVRPT-LINE AFTER ADVANCING 1.                              
023200 F040-EXIT.                                                               
023300         EXIT.                                                            
023400*----------------------------------------------------------               
023500 F100-PRINT-HEADINGS.                                                     
023600         ADD 1 TO WF-PAGE-NUMBER                                          
023700         MOVE WF-RUN-DATE-WORK TO OV-TITLE-RUN-DATE                       
023800         MOVE OV-TITLE-LINE TO OVRPT-LINE                                 
023900         WRITE OVRPT-LINE AFTER ADVANCING C01                             
024000         MOVE OV-HEADING-1 TO OVRPT-LINE                                  
024100         WRITE OVRPT-LINE AFTER ADVANCING 2                               
024200         MOVE OV-HEADING-2 TO OVRPT-LINE                                  
024300         WRITE OVRPT-LINE AFTER ADVANCING 1                               
024400         MOVE ZERO TO W-PRINTED-LINES.                                    
024500 F100-EXIT.                                                               
024600         EXIT.                                                            
024700*----------------------------------------------------------               
024800 F110-FINALIZE-PAGE.                                                      
024900         MOVE SPACES TO OVRPT-LINE                                        
025000         WRITE OVRPT-LINE AFTER ADVANCING 1.                              
025100 F110-EXIT.                                                               
025200         EXIT.                                                            
025300*----------------------------------------------------------               
025400 COPY "PLDTDIFF.CBL".                                                     
025500 COPY "PLLKCUST.CBL".                                                     
