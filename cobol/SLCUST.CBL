000100* SLCUST.CBL  - FILE-CONTROL entry for CUSTOMER-FILE                      
000200 SELECT CUSTOMER-FILE ASSIGN TO CUSTFILE                                  
000300         ORGANIZATION IS INDEXED                                          
000400         ACCESS MODE IS DYNAMIC                                           
000500         RECORD KEY IS CUST-ID.                                           
