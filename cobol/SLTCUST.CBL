000100* SLTCUST.CBL - FILE-CONTROL entry for CUSTTRAN-FILE                      
000200 SELECT CUSTTRAN-FILE ASSIGN TO CUSTTRAN                                  
000300         ORGANIZATION IS SEQUENTIAL.                                      
