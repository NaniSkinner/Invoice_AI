000100* SLTSTAT.CBL - FILE-CONTROL entry for INVTRAN-FILE                       
000200 SELECT INVTRAN-FILE ASSIGN TO INVTRAN                                    
000300         ORGANIZATION IS SEQUENTIAL.                                      
