000100* PLLKCUST.CBL- LOOK-FOR-CUSTOMER-RECORD paragraph.                       
000200* Keyed READ of CUSTOMER-FILE on LK-CUST-ID, setting                      
000300* W-FOUND-CUSTOMER the way the old vendor lookups did.                    
000400 LOOK-FOR-CUSTOMER-RECORD.                                                
000500         MOVE LK-CUST-ID TO CUST-ID                                       
000600         READ CUSTOMER-FILE                                               
000700         INVALID KEY                                                      
000800             SET NOT-FOUND-CUSTOMER TO TRUE                               
000900         NOT INVALID KEY                                                  
001000             SET FOUND-CUSTOMER TO TRUE                                   
001100         END-READ.                                                        
001200 LOOK-FOR-CUSTOMER-RECORD-EXIT.                                           
001300         EXIT.                                                            
