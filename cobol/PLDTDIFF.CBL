000100* PLDTDIFF.CBL- DATE-DIFFERENCE-DAYS paragraph.                           
000200* Converts WD-DATE-1 and WD-DATE-2 (CCYYMMDD) each to                     
000300* an absolute day count and subtracts, leaving the                        
000400* whole number of calendar days in WD-DAYS-BETWEEN                        
000500* (WD-DATE-2 minus WD-DATE-1).  Good 1901 thru 2099.                      
000600 DATE-DIFFERENCE-DAYS.                                                    
000700         DIVIDE WD-1-CCYY BY 4 GIVING WD-CENTURY-REMAINDER                
000800             REMAINDER WD-LEAP-YEAR-REMAINDER                             
000900         COMPUTE WD-LEAP-ADJUST = 0                                       
001000         IF WD-LEAP-YEAR-REMAINDER = 0 AND WD-1-MM > 2                    
001100             MOVE 1 TO WD-LEAP-ADJUST                                     
001200         END-IF                                                           
001300         COMPUTE WD-JULIAN-1 =                                            
001400             (WD-1-CCYY * 365) + (WD-1-CCYY / 4)                          
001500             + WD-DAYS-BEFORE-MONTH (WD-1-MM) + WD-1-DD                   
001600             + WD-LEAP-ADJUST                                             
001700         DIVIDE WD-2-CCYY BY 4 GIVING WD-CENTURY-REMAINDER                
001800             REMAINDER WD-LEAP-YEAR-REMAINDER                             
001900         COMPUTE WD-LEAP-ADJUST = 0                                       
002000         IF WD-LEAP-YEAR-REMAINDER = 0 AND WD-2-MM > 2                    
002100             MOVE 1 TO WD-LEAP-ADJUST                                     
002200         END-IF                                                           
002300         COMPUTE WD-JULIAN-2 =                                            
002400             (WD-2-CCYY * 365) + (WD-2-CCYY / 4)                          
002500             + WD-DAYS-BEFORE-MONTH (WD-2-MM) + WD-2-DD                   
002600             + WD-LEAP-ADJUST                                             
002700         COMPUTE WD-DAYS-BETWEEN = WD-JULIAN-2 - WD-JULIAN-1.             
002800 DATE-DIFFERENCE-DAYS-EXIT.                                               
002900         EXIT.                                                            
