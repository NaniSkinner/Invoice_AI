000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    customer-maintenance.                                     
000300 AUTHOR.        R HUGGINS.                                                
000400 INSTALLATION.  ACCOUNTS RECEIVABLE SYSTEMS GROUP.                        
000500 DATE-WRITTEN.  03/21/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.               
000800*----------------------------------------------------------               
000900* CUSTOMER-MAINTENANCE  --  BATCH CUSTOMER-FILE UPDATE.                   
001000*     READS CUSTTRAN-FILE FOR ADD/CHANGE/DELETE REQUESTS                  
001100* AGAINST THE CUSTOMER MASTER.  REPLACES THE OLD ON-LINE                  
001200* VENDOR-MAINTENANCE SCREENS - THIS STEP NOW RUNS UNATTENDED              
001300* FROM THE TRANSACTIONS KEYED DURING THE DAY.                             
001400*----------------------------------------------------------               
001500* CHANGE LOG                                                              
001600* ----------                                                              
001700* 03/21/89 RH  0003  ORIGINAL PROGRAM - REPLACES THE OLD                  
001800*                    VENDOR-MAINTENANCE SCREEN PROGRAM.                   
001900* 08/14/90 RH  0044  ADDED DUPLICATE-EMAIL CHECK ON ADD                   
002000*                    AND CHANGE.                                          
002100* 02/02/93 TLK 0109  DELETE IS NOW A SOFT DELETE - SETS                   
002200*                    CUST-ACTIVE-FLAG TO "N" ONLY.                        
002300* 12/03/98 DWM 0220  Y2K - CUST-CREATED-TS/CUST-UPDATED-TS                
002400*                    CONFIRMED 4-DIGIT YEAR, NO CHANGE                    
002500*                    REQUIRED TO THIS PROGRAM.                            
002600* 04/09/01 PB  0256  RUN-DATE NOW PASSED FROM THE CALLER                  
002700*                    INSTEAD OF READ FROM CONTROL-FILE.                   
002800*----------------------------------------------------------               
002900 ENVIRONMENT DIVISION.                                                    
003000 CONFIGURATION SECTION.                                                   
003100 SPECIAL-NAMES.                                                           
003200     C01 IS TOP-OF-FORM.                                                  
003300 INPUT-OUTPUT SECTION.                                                    
003400 FILE-CONTROL.                                                            
003500         COPY "SLCUST.CBL".                                               
003600         COPY "SLTCUST.CBL".                                              
003700         COPY "SLRUNLOG.CBL".                                             
003800 DATA DIVISION.                                                           
003900 FILE SECTION.                                                            
004000     COPY "FDCUST.CBL".                                                   
004100     COPY "FDTCUST.CBL".                                                  
004200     COPY "FDRUNLOG.CBL".                                                 
004300 WORKING-STORAGE SECTION.                                                 
004400 01  LINKAGE-RUN-DATE           PIC 9(08).                                
004500* ---------------------------------------------------                     
004600 01  W-END-OF-TRAN-FILE         PIC X(01).                                
004700         88  END-OF-TRAN-FILE              VALUE "Y".                     
004800 01  W-FOUND-CUSTOMER           PIC X(01).                                
004900         88  FOUND-CUSTOMER                VALUE "Y".                     
005000         88  NOT-FOUND-CUSTOMER            VALUE "N".                     
005100 01  W-REJECTED                 PIC X(01).                                
005200         88  TRANSACTION-REJECTED          VALUE "Y".                     
005300 01  W-REJECT-REASON            PIC X(40).                                
005400 01  W-ADDR-COMPLETE            PIC X(01).                                
005500         88  WA-ADDRESS-COMPLETE           VALUE "Y".                     
005600 01  WA-FIELDS.                                                           
005700  05  WA-STREET                PIC X(30).                                 
005800  05  WA-CITY                  PIC X(20).                                 
005900  05  WA-STATE                 PIC X(15).                                 
006000  05  WA-POSTAL                PIC X(10).                                 
006100  05  WA-COUNTRY               PIC X(15).                                 
006200* ---------------------------------------------------                     
006300* COUNTERS - READ/ADDED/CHANGED/DELETED/REJECTED.                         
006400 01  WC-COUNTERS.                                                         
006500  05  WC-READ-COUNT               PIC 9(05) COMP.                         
006600  05  WC-ADD-COUNT                PIC 9(05) COMP.                         
006700  05  WC-CHANGE-COUNT             PIC 9(05) COMP.                         
006800  05  WC-DELETE-COUNT             PIC 9(05) COMP.                         
006900  05  WC-REJECT-COUNT             PIC 9(05) COMP.                         
007000 01  WC-EMAIL-AT-POS            PIC 9(02) COMP.                           
007100 01  WC-EMAIL-DOT-POS           PIC 9(02) COMP.                           
007200 01  WC-SUB-1                   PIC 9(02) COMP.                           
007300 01  W-DUPLICATE-EMAIL-FOUND    PIC X(01).                                
007400         88  DUPLICATE-EMAIL-FOUND        VALUE "Y".                      
007500 01  W-CONTROL-LINE.                                                      
007600         05  FILLER               PIC X(22)                               
007700             VALUE "CUSTOMER MAINTENANCE ".                               
007800         05  FILLER               PIC X(06) VALUE "READ: ".               
007900         05  CL-READ               PIC ZZZZ9.                             
008000         05  FILLER               PIC X(07) VALUE " ADDED:".              
008100         05  CL-ADD                PIC ZZZZ9.                             
008200         05  FILLER               PIC X(09) VALUE " CHANGED:".            
008300         05  CL-CHANGE             PIC ZZZZ9.                             
008400         05  FILLER               PIC X(09) VALUE " DELETED:".            
008500         05  CL-DELETE             PIC ZZZZ9.                             
008600         05  FILLER               PIC X(09) VALUE " REJECTED:".           
008700         05  CL-REJECT             PIC ZZZZ9.                             
008800         05  FILLER               PIC X(41) VALUE SPACES.                 
008900 01  W-REJECT-LINE.                                                       
009000         05  FILLER               PIC X(10) VALUE "** REJECT:".           
009100         05  RL-CUST-ID            PIC X(08).                             
009200         05  FILLER               PIC X(02) VALUE SPACES.                 
009300         05  RL-REASON             PIC X(40).                             
009400         05  FILLER               PIC X(72) VALUE SPACES.                 
009500 77  DUMMY                      PIC X(01).                                
009600*----------------------------------------------------------               
009700 PROCEDURE DIVISION USING LINKAGE-RUN-DATE.                               
009800 A000-MAIN-LINE.                                                          
009900         MOVE ZEROS TO WC-COUNTERS                                        
010000         MOVE "N" TO W-END-OF-TRAN-FILE                                   
010100         OPEN I-O CUSTOMER-FILE                                           
010200         OPEN INPUT CUSTTRAN-FILE                                         
010300         OPEN EXTEND RUN-LOG-FILE                                         
010400         PERFORM B000-READ-TRANSACTION                                    
010500         PERFORM B005-PROCESS-ONE-TRANSACTION                             
010600         UNTIL END-OF-TRAN-FILE                                           
010700         MOVE WC-READ-COUNT   TO CL-READ                                  
010800         MOVE WC-ADD-COUNT    TO CL-ADD                                   
010900         MOVE WC-CHANGE-COUNT TO CL-CHANGE                                
011000         MOVE WC-DELETE-COUNT TO CL-DELETE                                
011100         MOVE WC-REJECT-COUNT TO CL-REJECT                                
011200         MOVE W-CONTROL-LINE  TO RUN-LOG-REC                              
011300         WRITE RUN-LOG-REC                                                
011400         CLOSE CUSTOMER-FILE                                              
011500         CLOSE CUSTTRAN-FILE                                              
011600         CLOSE RUN-LOG-FILE                                               
011700         EXIT PROGRAM.                                                    
011800*----------------------------------------------------------               
011900 B000-READ-TRANSACTION.                                                   
012000         READ CUSTTRAN-FILE                                               
012100         AT END                                                           
012200             SET END-OF-TRAN-FILE TO TRUE                                 
012300         NOT AT END                                                       
012400             ADD 1 TO WC-READ-COUNT                                       
012500         END-READ.                                                        
012600 B000-EXIT.                                                               
012700         EXIT.                                                            
012800*----------------------------------------------------------               
012900 B005-PROCESS-ONE-TRANSACTION.                                            
013000         MOVE "N" TO W-REJECTED                                           
013100         MOVE SPACES TO W-REJECT-REASON                                   
013200         EVALUATE TRUE                                                    
013300             WHEN CT-ACTION-ADD                                           
013400                 PERFORM B010-PROCESS-ADD-TRANSACTION                     
013500             WHEN CT-ACTION-UPDATE                                        
013600                 PERFORM B020-PROCESS-UPDATE-TRANSACTION                  
013700             WHEN CT-ACTION-DELETE                                        
013800                 PERFORM B030-PROCESS-DELETE-TRANSACTION                  
013900             WHEN OTHER                                                   
014000                 MOVE "Y" TO W-REJECTED                                   
014100                 MOVE "UNKNOWN ACTION CODE" TO W-REJECT-REASON            
014200         END-EVALUATE                                                     
014300         IF TRANSACTION-REJECTED                                          
014400             PERFORM B900-REJECT-TRANSACTION                              
014500         END-IF                                                           
014600         PERFORM B000-READ-TRANSACTION.                                   
014700 B005-EXIT.                                                               
014800         EXIT.                                                            
014900*----------------------------------------------------------               
015000* ADD - NEW CUSTOMER.  DUPLICATE CT-CUST-ID IS REJECTED.                  
015100 B010-PROCESS-ADD-TRANSACTION.                                            
015200         MOVE CT-CUST-ID TO CUST-ID                                       
015300         READ CUSTOMER-FILE                                               
015400         INVALID KEY                                                      
015500             SET NOT-FOUND-CUSTOMER TO TRUE                               
015600         NOT INVALID KEY                                                  
015700             SET FOUND-CUSTOMER TO TRUE                                   
015800         END-READ                                                         
015900         IF FOUND-CUSTOMER                                                
016000             MOVE "Y" TO W-REJECTED                                       
016100             MOVE "CUSTOMER ID ALREADY EXISTS" TO W-REJECT-REASON         
016200         ELSE                                                             
016300             PERFORM B100-VALIDATE-CUSTOMER-FIELDS                        
016400             IF NOT TRANSACTION-REJECTED                                  
016500                 MOVE CT-CUST-ID          TO CUST-ID                      
016600                 MOVE CT-BUSINESS-NAME    TO CUST-BUSINESS-NAME           
016700                 MOVE CT-CONTACT-NAME     TO CUST-CONTACT-NAME            
016800                 MOVE CT-EMAIL            TO CUST-EMAIL                   
016900                 MOVE CT-PHONE            TO CUST-PHONE                   
017000                 MOVE CT-BILL-STREET      TO CUST-BILL-STREET             
017100                 MOVE CT-BILL-CITY        TO CUST-BILL-CITY               
017200                 MOVE CT-BILL-STATE       TO CUST-BILL-STATE              
017300                 MOVE CT-BILL-POSTAL      TO CUST-BILL-POSTAL             
017400                 MOVE CT-BILL-COUNTRY     TO CUST-BILL-COUNTRY            
017500                 MOVE CT-SHIP-STREET      TO CUST-SHIP-STREET             
017600                 MOVE CT-SHIP-CITY        TO CUST-SHIP-CITY               
017700                 MOVE CT-SHIP-STATE       TO CUST-SHIP-STATE              
017800                 MOVE CT-SHIP-POSTAL      TO CUST-SHIP-POSTAL             
017900                 MOVE CT-SHIP-COUNTRY     TO CUST-SHIP-COUNTRY            
018000                 MOVE "Y"                 TO CUST-ACTIVE-FLAG             
018100                 MOVE LINKAGE-RUN-DATE    TO CUST-CREATED-DT              
018200                 MOVE LINKAGE-RUN-DATE    TO CUST-UPDATED-DT              
018300                 MOVE ZEROS               TO CUST-CREATED-TM              
018400                 MOVE ZEROS               TO CUST-UPDATED-TM              
018500                 WRITE CUSTOMER-REC                                       
018600                 ADD 1 TO WC-ADD-COUNT                                    
018700             END-IF                                                       
018800         END-IF.                                                          
018900 B010-EXIT.                                                               
019000         EXIT.                                                            
019100*----------------------------------------------------------               
019200* UPDATE - CUSTOMER ID MUST EXIST.  SAME FIELD RULES.                     
019300 B020-PROCESS-UPDATE-TRANSACTION.                                         
019400         MOVE CT-CUST-ID TO CUST-ID                                       
019500         READ CUSTOMER-FILE                                               
019600         INVALID KEY                                                      
019700             SET NOT-FOUND-CUSTOMER TO TRUE                               
019800         NOT INVALID KEY                                                  
019900             SET FOUND-CUSTOMER TO TRUE                                   
020000         END-READ                                                         
020100         IF NOT-FOUND-CUSTOMER                                            
020200             MOVE "Y" TO W-REJECTED                                       
020300             MOVE "CUSTOMER ID NOT FOUND" TO W-REJECT-REASON              
020400         ELSE                                                             
020500             PERFORM B100-VALIDATE-CUSTOMER-FIELDS                        
020600             IF NOT TRANSACTION-REJECTED                                  
020700                 MOVE CT-BUSINESS-NAME  TO CUST-BUSINESS-NAME             
020800                 MOVE CT-CONTACT-NAME   TO CUST-CONTACT-NAME              
020900                 MOVE CT-EMAIL          TO CUST-EMAIL                     
021000                 MOVE CT-PHONE          TO CUST-PHONE                     
021100                 MOVE CT-BILL-STREET    TO CUST-BILL-STREET               
021200                 MOVE CT-BILL-CITY      TO CUST-BILL-CITY                 
021300                 MOVE CT-BILL-STATE     TO CUST-BILL-STATE                
021400                 MOVE CT-BILL-POSTAL    TO CUST-BILL-POSTAL               
021500                 MOVE CT-BILL-COUNTRY   TO CUST-BILL-COUNTRY              
021600                 MOVE CT-SHIP-STREET    TO CUST-SHIP-STREET               
021700                 MOVE CT-SHIP-CITY      TO CUST-SHIP-CITY                 
021800                 MOVE CT-SHIP-STATE     TO CUST-SHIP-STATE                
021900                 MOVE CT-SHIP-POSTAL    TO CUST-SHIP-POSTAL               
022000                 MOVE CT-SHIP-COUNTRY   TO CUST-SHIP-COUNTRY              
022100                 MOVE LINKAGE-RUN-DATE  TO CUST-UPDATED-DT                
022200                 MOVE ZEROS             TO CUST-UPDATED-TM                
022300                 REWRITE CUSTOMER-REC                                     
022400                 ADD 1 TO WC-CHANGE-COUNT                                 
022500             END-IF                                                       
022600         END-IF.                                                          
022700 B020-EXIT.                                                               
022800         EXIT.                                                            
022900*----------------------------------------------------------               
023000* DELETE IS A SOFT DELETE - FLAG TO "N" ONLY.  REJECT                     
023100* WHEN NOT FOUND OR ALREADY INACTIVE.  SEE CHANGE 0109.                   
023200 B030-PROCESS-DELETE-TRANSACTION.                                         
023300         MOVE CT-CUST-ID TO CUST-ID                                       
023400         READ CUSTOMER-FILE                                               
023500         INVALID KEY                                                      
023600             SET NOT-FOUND-CUSTOMER TO TRUE                               
023700         NOT INVALID KEY                                                  
023800             SET FOUND-CUSTOMER TO TRUE                                   
023900         END-READ                                                         
024000         IF NOT-FOUND-CUSTOMER                                            
024100             MOVE "Y" TO W-REJECTED                                       
024200             MOVE "CUSTOMER ID NOT FOUND" TO W-REJECT-REASON              
024300         ELSE                                                             
024400             IF CUST-IS-INACTIVE                                          
024500                 MOVE "Y" TO W-REJECTED                                   
024600                 MOVE "CUSTOMER IS ALREADY INACTIVE" TO                   
024700                 W-REJECT-REASON                                          
024800             ELSE                                                         
024900                 MOVE "N" TO CUST-ACTIVE-FLAG                             
025000                 MOVE LINKAGE-RUN-DATE TO CUST-UPDATED-DT                 
025100                 MOVE ZEROS TO CUST-UPDATED-TM                            
025200                 REWRITE CUSTOMER-REC                                     
025300                 ADD 1 TO WC-DELETE-COUNT                                 
025400             END-IF                                                       
025500         END-IF.                                                          
025600 B030-EXIT.                                                               
025700         EXIT.                                                            
025800*----------------------------------------------------------               
025900* REQUIRED-FIELD, EMAIL-PATTERN AND ADDRESS-COMPLETE                      
026000* CHECKS COMMON TO ADD AND UPDATE.  THIS SHOP HAS NEVER                   
026100* CARRIED MORE THAN ONE REJECT REASON ON A TRANSACTION                    
026200* LINE, SO THE FIRST FAILURE FOUND WINS.                                  
026300 B100-VALIDATE-CUSTOMER-FIELDS.                                           
026400         IF CT-BUSINESS-NAME = SPACES                                     
026500             MOVE "Y" TO W-REJECTED                                       
026600             MOVE "BUSINESS NAME REQUIRED" TO W-REJECT-REASON             
026700         END-IF                                                           
026800         IF NOT TRANSACTION-REJECTED                                      
026900             AND CT-CONTACT-NAME = SPACES                                 
027000             MOVE "Y" TO W-REJECTED                                       
027100             MOVE "CONTACT NAME REQUIRED" TO W-REJECT-REASON              
027200         END-IF                                                           
027300         IF NOT TRANSACTION-REJECTED                                      
027400             AND CT-EMAIL = SPACES                                        
027500             MOVE "Y" TO W-REJECTED                                       
027600             MOVE "EMAIL REQUIRED" TO W-REJECT-REASON                     
027700         END-IF                                                           
027800         IF NOT TRANSACTION-REJECTED                                      
027900             PERFORM B105-VALIDATE-EMAIL-PATTERN                          
028000         END-IF                                                           
028100         IF NOT TRANSACTION-REJECTED                                      
028200             PERFORM B120-CHECK-DUPLICATE-EMAIL                           
028300         END-IF                                                           
028400         IF NOT TRANSACTION-REJECTED                                      
028500             MOVE CT-BILL-STREET  TO WA-STREET                            
028600             MOVE CT-BILL-CITY    TO WA-CITY                              
028700             MOVE CT-BILL-STATE   TO WA-STATE                             
028800             MOVE CT-BILL-POSTAL  TO WA-POSTAL                            
028900             MOVE CT-BILL-COUNTRY TO WA-COUNTRY                           
029000             PERFORM B110-VALIDATE-ADDRESS-BLOCK                          
029100             IF NOT WA-ADDRESS-COMPLETE                                   
029200                 MOVE "Y" TO W-REJECTED                                   
029300                 MOVE "BILLING ADDRESS INCOMPLETE" TO                     
029400                 W-REJECT-REASON                                          
029500             END-IF                                                       
029600         END-IF                                                           
029700         IF NOT TRANSACTION-REJECTED                                      
029800             AND CT-SHIP-STREET NOT = SPACES                              
029900             MOVE CT-SHIP-STREET  TO WA-STREET                            
030000             MOVE CT-SHIP-CITY    TO WA-CITY                              
030100             MOVE CT-SHIP-STATE   TO WA-STATE                             
030200             MOVE CT-SHIP-POSTAL  TO WA-POSTAL                            
030300             MOVE CT-SHIP-COUNTRY TO WA-COUNTRY                           
030400             PERFORM B110-VALIDATE-ADDRESS-BLOCK                          
030500             IF NOT WA-ADDRESS-COMPLETE                                   
030600                 MOVE "Y" TO W-REJECTED                                   
030700                 MOVE "SHIPPING ADDRESS INCOMPLETE" TO                    
030800                 W-REJECT-REASON                                          
030900             END-IF                                                       
031000         END-IF.                                                          
031100 B100-EXIT.                                                               
031200         EXIT.                                                            
031300*----------------------------------------------------------               
031400* BASIC EMAIL SHAPE CHECK - EXACTLY ONE "@", AT LEAST                     
031500* ONE "." SOMEWHERE AFTER IT.  NOT A FULL RFC CHECK,                      
031600* JUST WHAT THE OLD VENDOR SCREEN USED TO CATCH TYPOS.                    
031700 B105-VALIDATE-EMAIL-PATTERN.                                             
031800         MOVE ZERO TO WC-EMAIL-AT-POS                                     
031900         MOVE ZERO TO WC-EMAIL-DOT-POS                                    
032000         MOVE 1 TO WC-SUB-1                                               
032100         PERFORM B106-SCAN-EMAIL-CHAR                                     
032200             UNTIL WC-SUB-1 > 50                                          
032300         IF WC-EMAIL-AT-POS = ZERO                                        
032400             OR WC-EMAIL-DOT-POS = ZERO                                   
032500             MOVE "Y" TO W-REJECTED                                       
032600             MOVE "EMAIL FORMAT INVALID" TO W-REJECT-REASON               
032700         END-IF.                                                          
032800 B105-EXIT.                                                               
032900         EXIT.                                                            
033000*----------------------------------------------------------               
033100 B106-SCAN-EMAIL-CHAR.                                                    
033200         IF CT-EMAIL (WC-SUB-1:1) = "@"                                   
033300             AND WC-EMAIL-AT-POS = ZERO                                   
033400             MOVE WC-SUB-1 TO WC-EMAIL-AT-POS                             
033500         END-IF                                                           
033600         IF CT-EMAIL (WC-SUB-1:1) = "."                                   
033700             AND WC-SUB-1 > WC-EMAIL-AT-POS                               
033800             AND WC-EMAIL-AT-POS NOT = ZERO                               
033900             AND WC-EMAIL-DOT-POS = ZERO                                  
034000             MOVE WC-SUB-1 TO WC-EMAIL-DOT-POS                            
034100         END-IF                                                           
034200         ADD 1 TO WC-SUB-1.                                               
034300 B106-EXIT.                                                               
034400         EXIT.                                                            
034500*----------------------------------------------------------               
034600* ADDRESS-COMPLETE WHEN ALL FIVE COMPONENTS ARE                           
034700* NON-BLANK.                                                              
034800 B110-VALIDATE-ADDRESS-BLOCK.                                             
034900         IF WA-STREET NOT = SPACES                                        
035000             AND WA-CITY NOT = SPACES                                     
035100             AND WA-STATE NOT = SPACES                                    
035200             AND WA-POSTAL NOT = SPACES                                   
035300             AND WA-COUNTRY NOT = SPACES                                  
035400         MOVE "Y" TO W-ADDR-COMPLETE                                      
035500         ELSE                                                             
035600         MOVE "N" TO W-ADDR-COMPLETE                                      
035700         END-IF.                                                          
035800 B110-EXIT.                                                               
035900         EXIT.                                                            
036000*----------------------------------------------------------               
036100* DUPLICATE-EMAIL CHECK - SEQUENTIAL SCAN OF THE                          
036200* CUSTOMER MASTER IS ACCEPTABLE HERE; VOLUME IS LOW AND                   
036300* THIS ONLY RUNS ONCE PER ADD/CHANGE TRANSACTION.  ON                     
036400* AN UPDATE THE CUSTOMERS OWN RECORD DOES NOT COUNT                       
036500* AS A DUPLICATE.                                                         
036600 B120-CHECK-DUPLICATE-EMAIL.                                              
036700         MOVE "N" TO W-DUPLICATE-EMAIL-FOUND                              
036800         MOVE CUST-ID TO RL-CUST-ID                                       
036900         MOVE LOW-VALUES TO CUST-ID                                       
037000         START CUSTOMER-FILE KEY NOT LESS THAN CUST-ID                    
037100         INVALID KEY                                                      
037200             MOVE "N" TO W-FOUND-CUSTOMER                                 
037300         NOT INVALID KEY                                                  
037400             MOVE "Y" TO W-FOUND-CUSTOMER                                 
037500         END-START                                                        
037600         PERFORM B121-SCAN-NEXT-CUSTOMER                                  
037700             UNTIL NOT FOUND-CUSTOMER                                     
037800         MOVE RL-CUST-ID TO CUST-ID                                       
037900         READ CUSTOMER-FILE                                               
038000         INVALID KEY                                                      
038100             CONTINUE                                                     
038200         END-READ                                                         
038300         IF DUPLICATE-EMAIL-FOUND                                         
038400             MOVE "Y" TO W-REJECTED                                       
038500             MOVE "EMAIL ALREADY IN USE" TO W-REJECT-REASON               
038600         END-IF.                                                          
038700 B120-EXIT.                                                               
038800         EXIT.                                                            
038900*----------------------------------------------------------               
039000 B121-SCAN-NEXT-CUSTOMER.                                                 
039100         READ CUSTOMER-FILE NEXT RECORD                                   
039200         AT END                                                           
039300             MOVE "N" TO W-FOUND-CUSTOMER                                 
039400         NOT AT END                                                       
039500             IF CUST-EMAIL = CT-EMAIL                                     
039600                 AND CUST-ID NOT = RL-CUST-ID                             
039700                     MOVE "Y" TO W-DUPLICATE-EMAIL-FOUND                  
039800                     MOVE "N" TO W-FOUND-CUSTOMER                         
039900             END-IF                                                       
040000         END-READ.                                                        
040100 B121-EXIT.                                                               
040200         EXIT.                                                            
040300*----------------------------------------------------------               
040400 B900-REJECT-TRANSACTION.                                                 
040500         ADD 1 TO WC-REJECT-COUNT                                         
040600         MOVE CT-CUST-ID   TO RL-CUST-ID                                  
040700         MOVE W-REJECT-REASON TO RL-REASON                                
040800         MOVE W-REJECT-LINE   TO RUN-LOG-REC                              
040900         WRITE RUN-LOG-REC.                                               
041000 B900-EXIT.                                                               
041100         EXIT.                                                            
