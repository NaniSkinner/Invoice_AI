000100* WSDTCALC.CBL - WORKING-STORAGE used by PLDTDIFF.CBL                     
000200* to compute the whole number of calendar days between                    
000300* two CCYYMMDD dates (overdue aging, reminder spacing).                   
000400* Adapted from the old wsdate.cbl validation work area -                  
000500* same CCYY/MM/DD REDEFINES habit, new purpose.                           
000600 01  WD-DATE-1                  PIC 9(08).                                
000700 01  WD-DATE-1-R REDEFINES WD-DATE-1.                                     
000800  05  WD-1-CCYY                 PIC 9(04).                                
000900  05  WD-1-MM                   PIC 9(02).                                
001000  05  WD-1-DD                   PIC 9(02).                                
001100 01  WD-DATE-2                  PIC 9(08).                                
001200 01  WD-DATE-2-R REDEFINES WD-DATE-2.                                     
001300  05  WD-2-CCYY                 PIC 9(04).                                
001400  05  WD-2-MM                   PIC 9(02).                                
001500  05  WD-2-DD                   PIC 9(02).                                
001600 01  WD-DAYS-BETWEEN            PIC S9(05) COMP.                          
001700* ---------------------------------------------------                     
001800* Cumulative-days-before-month table, non-leap basis,                     
001900* used to fold MM/DD into a day-of-year count.                            
002000 01  WD-MONTH-TABLE.                                                      
002100         05  FILLER               PIC 9(03) VALUE 000.                    
002200         05  FILLER               PIC 9(03) VALUE 031.                    
002300         05  FILLER               PIC 9(03) VALUE 059.                    
002400         05  FILLER               PIC 9(03) VALUE 090.                    
002500         05  FILLER               PIC 9(03) VALUE 120.                    
002600         05  FILLER               PIC 9(03) VALUE 151.                    
002700         05  FILLER               PIC 9(03) VALUE 181.                    
002800         05  FILLER               PIC 9(03) VALUE 212.                    
002900         05  FILLER               PIC 9(03) VALUE 243.                    
003000         05  FILLER               PIC 9(03) VALUE 273.                    
003100         05  FILLER               PIC 9(03) VALUE 304.                    
003200         05  FILLER               PIC 9(03) VALUE 334.                    
003300 01  WD-MONTH-TABLE-R REDEFINES WD-MONTH-TABLE.                           
003400  05  WD-DAYS-BEFORE-MONTH  OCCURS 12 TIMES                               
003500             PIC 9(03).                                                   
003600 77  WD-LEAP-YEAR-REMAINDER     PIC 9(03) COMP.                           
003700 77  WD-CENTURY-REMAINDER       PIC 9(03) COMP.                           
003800 77  WD-JULIAN-1                PIC 9(07) COMP.                           
003900 77  WD-JULIAN-2                PIC 9(07) COMP.                           
004000 77  WD-LEAP-ADJUST             PIC 9(01) COMP.                           
