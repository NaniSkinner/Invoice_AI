000100* FDPAY.CBL   - FD and record layout for PAYMENT-FILE                     
000200* PAYMENT-REC is the applied-payment log.  PAY-ID is                      
000300* supplied by the caller and doubles as the idempotency                   
000400* key checked by the payment-posting run.                                 
000500 FD  PAYMENT-FILE                                                         
000600         LABEL RECORDS ARE STANDARD.                                      
000700 01  PAYMENT-REC.                                                         
000800  05  PAY-ID                    PIC X(08).                                
000900  05  PAY-INV-ID                PIC X(08).                                
001000  05  PAY-AMOUNT                PIC S9(09)V99.                            
001100  05  PAY-DATE                   PIC 9(08).                               
001200  05  PAY-DATE-R REDEFINES PAY-DATE.                                      
001300         10  PAY-DATE-CCYY          PIC 9(04).                            
001400         10  PAY-DATE-MM            PIC 9(02).                            
001500         10  PAY-DATE-DD            PIC 9(02).                            
001600  05  PAY-METHOD                PIC X(13).                                
001700         88  PAY-METHOD-VALID                                             
001800             VALUE "CREDIT-CARD" "BANK-TRANSFER"                          
001900                 "CHECK" "CASH" "OTHER".                                  
002000  05  PAY-TRAN-REF              PIC X(30).                                
002100  05  PAY-NOTES                 PIC X(40).                                
002200  05  PAY-CREATED-TS            PIC 9(14).                                
002300  05  PAY-CREATED-TS-R REDEFINES                                          
002400             PAY-CREATED-TS.                                              
002500         10  PAY-CREATED-DT         PIC 9(08).                            
002600         10  PAY-CREATED-TM         PIC 9(06).                            
002700  05  FILLER                     PIC X(08).                               
