000100* FDINV.CBL   - FD and record layout for INVOICE-FILE                     
000200* INVOICE-REC carries one invoice header - amounts,                       
000300* life-cycle status and the dates that drive the                          
000400* reminder and overdue processing.                                        
000500 FD  INVOICE-FILE                                                         
000600         LABEL RECORDS ARE STANDARD.                                      
000700 01  INVOICE-REC.                                                         
000800  05  INV-ID                    PIC X(08).                                
000900  05  INV-NUMBER                PIC X(15).                                
001000  05  INV-NUMBER-R REDEFINES INV-NUMBER.                                  
001100         10  INV-NUM-PREFIX         PIC X(03).                            
001200         10  INV-NUM-DASH1          PIC X(01).                            
001300         10  INV-NUM-YRMO           PIC 9(06).                            
001400         10  INV-NUM-DASH2          PIC X(01).                            
001500         10  INV-NUM-SEQ            PIC 9(04).                            
001600  05  INV-CUST-ID               PIC X(08).                                
001700  05  INV-ISSUE-DATE             PIC 9(08).                               
001800  05  INV-ISSUE-DATE-R REDEFINES                                          
001900             INV-ISSUE-DATE.                                              
002000         10  INV-ISSUE-CCYY         PIC 9(04).                            
002100         10  INV-ISSUE-MM           PIC 9(02).                            
002200         10  INV-ISSUE-DD           PIC 9(02).                            
002300  05  INV-DUE-DATE               PIC 9(08).                               
002400  05  INV-DUE-DATE-R REDEFINES                                            
002500             INV-DUE-DATE.                                                
002600         10  INV-DUE-CCYY           PIC 9(04).                            
002700         10  INV-DUE-MM             PIC 9(02).                            
002800         10  INV-DUE-DD             PIC 9(02).                            
002900  05  INV-STATUS                PIC X(09).                                
003000         88  INV-STATUS-DRAFT           VALUE "DRAFT".                    
003100         88  INV-STATUS-SENT            VALUE "SENT".                     
003200         88  INV-STATUS-PAID            VALUE "PAID".                     
003300         88  INV-STATUS-CANCELLED       VALUE "CANCELLED".                
003400  05  INV-SUBTOTAL               PIC S9(09)V99.                           
003500  05  INV-TAX-AMOUNT             PIC S9(09)V99.                           
003600  05  INV-TOTAL-AMOUNT           PIC S9(09)V99.                           
003700  05  INV-AMOUNT-PAID            PIC S9(09)V99.                           
003800  05  INV-BALANCE-REMAIN         PIC S9(09)V99.                           
003900  05  INV-PARTIAL-PAY-FLAG      PIC X(01).                                
004000         88  INV-PARTIAL-PAY-ALLOWED    VALUE "Y".                        
004100  05  INV-PAYMENT-LINK          PIC X(20).                                
004200  05  INV-REM-SUPPRESS          PIC X(01).                                
004300         88  INV-REMINDERS-SUPPRESSED  VALUE "Y".                         
004400  05  INV-LAST-REM-TS            PIC 9(14).                               
004500  05  INV-SENT-DATE               PIC 9(08).                              
004600  05  INV-PAID-DATE               PIC 9(08).                              
004700  05  INV-CANCEL-DATE             PIC 9(08).                              
004800  05  INV-CANCEL-REASON         PIC X(40).                                
004900  05  INV-NOTES                 PIC X(40).                                
005000  05  FILLER                     PIC X(10).                               
