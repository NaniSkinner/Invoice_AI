000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    reminder-scheduler.                                       
000300 AUTHOR.        J SEABOLT.                                                
000400 INSTALLATION.  ACCOUNTS RECEIVABLE SYSTEMS GROUP.                        
000500 DATE-WRITTEN.  09/08/1995.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.               
000800*----------------------------------------------------------               
000900* REMINDER-SCHEDULER  --  DAILY REMINDER PASS.                            
001000*     SCANS INVOICE-FILE FOR SENT INVOICES WITH A BALANCE                 
001100* STILL OWING, WORKS OUT HOW FAR THE DUE DATE IS FROM THE                 
001200* RUN DATE, AND WRITES A REMINDER-FILE NOTICE WHEN THE GAP                
001300* MATCHES ONE OF THE FIVE NOTICE POINTS COLLECTIONS ASKED                 
001400* FOR.  MOCK DELIVERY ONLY - NO MAIL TRANSPORT ON THIS                    
001500* MACHINE, SO EVERY NOTICE WRITTEN HERE IS MARKED SENT AND                
001600* ITS TEXT IS ECHOED TO THE RUN LOG FOR COLLECTIONS TO READ.              
001700*     LAST STEP OF THE NIGHTLY CHAIN - SEE invoice-batch-run.             
001800*----------------------------------------------------------               
001900* CHANGE LOG                                                              
002000* ----------                                                              
002100* 09/08/95 JS  0163  ORIGINAL PROGRAM - DAILY REMINDER PASS,              
002200*                    FINAL STEP OF THE NIGHTLY CHAIN.                     
002300* 02/14/97 DWM 0189  OVERDUE-30 NOTICES NOW CARRY THE                     
002400*                    URGENT SUBJECT LINE COLLECTIONS ASKED                
002500*                    FOR, AND AN EXTRA COLLECTIONS-WARNING                
002600*                    PARAGRAPH IN THE BODY TEXT.                          
002700* 12/03/98 DWM 0225  Y2K - REM-SCHED-TS/REM-SENT-TS AND                   
002800*                    INV-LAST-REM-TS CONFIRMED 4-DIGIT YEAR.              
002900* 04/09/01 PB  0260  RUN-DATE NOW PASSED FROM THE CALLER                  
003000*                    RATHER THAN OPERATOR PARAMETER CARD.                 
003100* 03/09/05 RH  0261  G100 NOW DROPS OUT WITH GO TO ON THE                 
003200*                    FIRST FAILING ELIGIBILITY CHECK INSTEAD              
003300*                    OF CARRYING A "NOT TRANSACTION-REJECTED"             
003400*                    GUARD ON EVERY REMAINING CHECK, AND                  
003500*                    CALLS THE EMAIL-FORMAT CHECK AS A                    
003600*                    PERFORM ... THRU RANGE.                              
003700*----------------------------------------------------------               
003800 ENVIRONMENT DIVISION.                                                    
003900 CONFIGURATION SECTION.                                                   
004000 SPECIAL-NAMES.                                                           
004100     C01 IS TOP-OF-FORM.                                                  
004200 INPUT-OUTPUT SECTION.                                                    
004300 FILE-CONTROL.                                                            
004400         COPY "SLINV.CBL".                                                
004500         COPY "SLCUST.CBL".                                               
004600         COPY "SLREM.CBL".                                                
004700         COPY "SLCTL.CBL".                                                
004800         COPY "SLRUNLOG.CBL".                                             
004900 DATA DIVISION.                                                           
005000 FILE SECTION.                                                            
005100     COPY "FDINV.CBL".                                                    
005200     COPY "FDCUST.CBL".                                                   
005300     COPY "FDREM.CBL".                                                    
005400     COPY "FDCTL.CBL".                                                    
005500     COPY "FDRUNLOG.CBL".                                                 
005600 WORKING-STORAGE SECTION.                                                 
005700     COPY "WSDTCALC.CBL".                                                 
005800 01  LINKAGE-RUN-DATE           PIC 9(08).                                
005900* ---------------------------------------------------                     
006000 01  W-END-OF-INVOICE-FILE      PIC X(01).                                
006100         88  END-OF-INVOICE-FILE           VALUE "Y".                     
006200 01  W-FOUND-CUSTOMER           PIC X(01).                                
006300         88  FOUND-CUSTOMER                VALUE "Y".                     
006400         88  NOT-FOUND-CUSTOMER            VALUE "N".                     
006500 01  LK-CUST-ID                 PIC X(08).                                
006600 01  W-FOUND-REMINDER           PIC X(01).                                
006700         88  FOUND-REMINDER                VALUE "Y".                     
006800         88  NOT-FOUND-REMINDER            VALUE "N".                     
006900 01  WG-ALREADY-SENT            PIC X(01).                                
007000         88  WG-REMINDER-ALREADY-SENT      VALUE "Y".                     
007100* ---------------------------------------------------                     
007200* RESULT OF MAPPING TODAY AGAINST THE DUE DATE TO ONE                     
007300* OF THE FIVE NOTICE POINTS.  WG-TYPE-APPLIES IS 'N'                      
007400* WHEN THE GAP DOES NOT LAND ON A NOTICE POINT.                           
007500 01  WG-TYPE-APPLIES            PIC X(01).                                
007600         88  WG-REMINDER-TYPE-APPLIES      VALUE "Y".                     
007700 01  WG-REM-TYPE                PIC X(15).                                
007800         88  WG-TYPE-BEFORE-DUE            VALUE "BEFORE-DUE".            
007900         88  WG-TYPE-ON-DUE-DATE           VALUE "ON-DUE-DATE".           
008000         88  WG-TYPE-OVERDUE-07            VALUE "OVERDUE-7".             
008100         88  WG-TYPE-OVERDUE-14            VALUE "OVERDUE-14".            
008200         88  WG-TYPE-OVERDUE-30            VALUE "OVERDUE-30".            
008300 01  WG-DAYS-DIFF               PIC S9(05) COMP.                          
008400 01  WG-DAYS-TEXT               PIC X(02).                                
008500* ---------------------------------------------------                     
008600* ONE-REASON-PER-TRANSACTION ELIGIBILITY CHECK, SAME                      
008700* HABIT USED ON THE OTHER FIVE STEPS OF THE CHAIN.                        
008800 01  W-REJECTED                 PIC X(01).                                
008900         88  TRANSACTION-REJECTED          VALUE "Y".                     
009000 01  W-REJECT-REASON            PIC X(40).                                
009100* ---------------------------------------------------                     
009200* EMAIL-PATTERN SCAN - SAME HAND-ROLLED CHECK USED BY                     
009300* CUSTOMER-MAINTENANCE ON ADD/CHANGE.                                     
009400 01  WG-EMAIL-AT-POS            PIC 9(02) COMP.                           
009500 01  WG-EMAIL-DOT-POS           PIC 9(02) COMP.                           
009600 01  WG-SUB-1                   PIC 9(02) COMP.                           
009700* ---------------------------------------------------                     
009800* SUBJECT/BODY TEXT BUILT HERE, THEN THE SUBJECT IS                       
009900* FILED ON REMINDER-REC AND ALL FOUR LINES ARE ECHOED                     
010000* TO THE RUN LOG - REMINDER-REC DOES NOT CARRY THE                        
010100* BODY TEXT, ONLY THE SUBJECT.                                            
010200 01  WG-RECIPIENT               PIC X(50).                                
010300 01  WG-SUBJECT                 PIC X(60).                                
010400 01  WG-BODY-LINE-1             PIC X(100).                               
010500 01  WG-BODY-LINE-2             PIC X(100).                               
010600 01  WG-BODY-LINE-3             PIC X(100).                               
010700 01  WG-BODY-LINE-4             PIC X(100).                               
010800 01  WG-DUE-DATE-EDIT           PIC 99/99/9999.                           
010900 01  WG-BALANCE-EDIT            PIC Z,ZZZ,ZZ9.99.                         
011000* ---------------------------------------------------                     
011100 01  WC-COUNTERS.                                                         
011200         05  WC-EXAMINE-COUNT          PIC 9(05) COMP.                    
011300         05  WC-PRODUCE-COUNT          PIC 9(05) COMP.                    
011400 01  W-CONTROL-LINE.                                                      
011500         05  FILLER               PIC X(20)                               
011600                 VALUE "REMINDER SCHEDULER  ".                            
011700         05  FILLER               PIC X(10) VALUE "EXAMINED: ".           
011800         05  CL-EXAMINE            PIC ZZZZ9.                             
011900         05  FILLER               PIC X(10) VALUE " PRODUCED:".           
012000         05  CL-PRODUCE            PIC ZZZZ9.                             
012100         05  FILLER               PIC X(82) VALUE SPACES.                 
012200 PROCEDURE DIVISION USING LINKAGE-RUN-DATE.                               
012300 A000-MAIN-LINE.                                                          
012400         MOVE ZEROS TO WC-COUNTERS                                        
012500         MOVE "N" TO W-END-OF-INVOICE-FILE                                
012600         OPEN I-O INVOICE-FILE                                            
012700         OPEN I-O CUSTOMER-FILE                                           
012800         OPEN I-O REMINDER-FILE                                           
012900         OPEN I-O CONTROL-FILE                                            
013000         OPEN EXTEND RUN-LOG-FILE                                         
013100         MOVE LOW-VALUES TO INV-ID                                        
013200         START INVOICE-FILE KEY NOT LESS THAN INV-ID                      
013300         INVALID KEY                                                      
013400             SET END-OF-INVOICE-FILE TO TRUE                              
013500         NOT INVALID KEY                                                  
013600             MOVE "N" TO W-END-OF-INVOICE-FILE                            
013700         END-START                                                        
013800         PERFORM G010-PROCESS-ONE-INVOICE                                 
013900         UNTIL END-OF-INVOICE-FILE                                        
014000         MOVE WC-EXAMINE-COUNT TO CL-EXAMINE                              
014100         MOVE WC-PRODUCE-COUNT TO CL-PRODUCE                              
014200         MOVE W-CONTROL-LINE  TO RUN-LOG-REC                              
014300         WRITE RUN-LOG-REC                                                
014400         CLOSE INVOICE-FILE                                               
014500         CLOSE CUSTOMER-FILE                                              
014600         CLOSE REMINDER-FILE                                              
014700         CLOSE CONTROL-FILE                                               
014800         CLOSE RUN-LOG-FILE                                               
014900         EXIT PROGRAM.                                                    
015000*----------------------------------------------------------               
015100* READS INVOICE-FILE SEQUENTIALLY BY PRIMARY KEY; ONLY                    
015200* STATUS SENT WITH A BALANCE STILL OWING IS A CANDIDATE                   
015300* FOR A REMINDER.                                                         
015400 G010-PROCESS-ONE-INVOICE.                                                
015500         ADD 1 TO WC-EXAMINE-COUNT                                        
015600         IF INV-STATUS-SENT                                               
015700             AND INV-BALANCE-REMAIN > ZERO                                
015800             AND NOT INV-REMINDERS-SUPPRESSED                             
015900             PERFORM G020-MAP-REMINDER-TYPE                               
016000             IF WG-REMINDER-TYPE-APPLIES                                  
016100                 PERFORM G030-CHECK-ALREADY-SENT                          
016200                 IF NOT WG-REMINDER-ALREADY-SENT                          
016300                     PERFORM G100-VALIDATE-ELIGIBILITY                    
016400                     IF NOT TRANSACTION-REJECTED                          
016500                         PERFORM G200-BUILD-SUBJECT-LINE                  
016600                         PERFORM G210-BUILD-BODY-TEXT                     
016700                         PERFORM G300-LOG-REMINDER-RECORD                 
016800                         ADD 1 TO WC-PRODUCE-COUNT                        
016900                     END-IF                                               
017000                 END-IF                                                   
017100             END-IF                                                       
017200         END-IF                                                           
017300         READ INVOICE-FILE NEXT RECORD                                    
017400         AT END                                                           
017500             SET END-OF-INVOICE-FILE TO TRUE                              
017600         END-READ.                                                        
017700 G010-EXIT.                                                               
017800         EXIT.                                                            
017900*----------------------------------------------------------               
018000* MAPS TODAY (THE RUN DATE) AGAINST THE DUE DATE TO ONE                   
018100* OF THE FIVE NOTICE POINTS COLLECTIONS ASKED FOR.  SAME                  
018200* JULIAN-DAY ROUTINE AND WD-DATE-1/WD-DATE-2 ORDER THE                    
018300* OVERDUE REPORT USES - WG-DAYS-DIFF POSITIVE MEANS THE                   
018400* DUE DATE IS STILL AHEAD OF US, NEGATIVE MEANS OVERDUE.                  
018500 G020-MAP-REMINDER-TYPE.                                                  
018600         MOVE INV-DUE-DATE TO WD-DATE-1                                   
018700         MOVE LINKAGE-RUN-DATE TO WD-DATE-2                               
018800         PERFORM DATE-DIFFERENCE-DAYS                                     
018900         COMPUTE WG-DAYS-DIFF = WD-DAYS-BETWEEN * -1                      
019000         MOVE "N" TO WG-TYPE-APPLIES                                      
019100         EVALUATE WG-DAYS-DIFF                                            
019200             WHEN 7                                                       
019300                 SET WG-TYPE-BEFORE-DUE TO TRUE                           
019400                 SET WG-REMINDER-TYPE-APPLIES TO TRUE                     
019500             WHEN 0                                                       
019600                 SET WG-TYPE-ON-DUE-DATE TO TRUE                          
019700                 SET WG-REMINDER-TYPE-APPLIES TO TRUE                     
019800             WHEN -7                                                      
019900                 SET WG-TYPE-OVERDUE-07 TO TRUE                           
020000                 MOVE "7 " TO WG-DAYS-TEXT                                
020100                 SET WG-REMINDER-TYPE-APPLIES TO TRUE                     
020200             WHEN -14                                                     
020300                 SET WG-TYPE-OVERDUE-14 TO TRUE                           
020400                 MOVE "14" TO WG-DAYS-TEXT                                
020500                 SET WG-REMINDER-TYPE-APPLIES TO TRUE                     
020600             WHEN -30                                                     
020700                 SET WG-TYPE-OVERDUE-30 TO TRUE                           
020800                 MOVE "30" TO WG-DAYS-TEXT                                
020900                 SET WG-REMINDER-TYPE-APPLIES TO TRUE                     
021000             WHEN OTHER                                                   
021100                 CONTINUE                                                 
021200         END-EVALUATE.                                                    
021300 G020-EXIT.                                                               
021400         EXIT.                                                            
021500*----------------------------------------------------------               
021600* SEQUENTIAL SCAN OF REMINDER-FILE BY THE PRIMARY KEY -                   
021700* THE ALTERNATE KEY ON REM-INV-ID ALLOWS DUPLICATES SO A                  
021800* START/READ ON IT WOULD ONLY FIND THE FIRST ONE, NOT TELL                
021900* US WHETHER THIS PARTICULAR TYPE WAS ALREADY SENT.                       
022000 G030-CHECK-ALREADY-SENT.                                                 
022100         MOVE "N" TO WG-ALREADY-SENT                                      
022200         MOVE LOW-VALUES TO REM-ID                                        
022300         START REMINDER-FILE KEY NOT LESS THAN REM-ID                     
022400         INVALID KEY                                                      
022500             MOVE "N" TO W-FOUND-REMINDER                                 
022600         NOT INVALID KEY                                                  
022700             MOVE "Y" TO W-FOUND-REMINDER                                 
022800         END-START                                                        
022900         PERFORM G031-SCAN-NEXT-REMINDER                                  
023000             UNTIL NOT FOUND-REMINDER.                                    
023100 G030-EXIT.                                                               
023200         EXIT.                                                            
023300*----------------------------------------------------------               
023400 G031-SCAN-NEXT-REMINDER.                                                 
023500         READ REMINDER-FILE NEXT RECORD                                   
023600         AT END                                                           
023700             MOVE "N" TO W-FOUND-REMINDER                                 
023800         NOT AT END                                                       
023900             IF REM-INV-ID = INV-ID                                       
024000                 AND REM-TYPE = WG-REM-TYPE                               
024100                 AND REM-STATUS-SENT                                      
024200                 MOVE "Y" TO WG-ALREADY-SENT                              
024300                 MOVE "N" TO W-FOUND-REMINDER                             
024400             END-IF                                                       
024500         END-READ.                                                        
024600 G031-EXIT.                                                               
024700         EXIT.                                                            
024800* ELIGIBILITY - THE INVOICE-LEVEL CHECKS ARE ALREADY DONE                 
024900* BY G010/G030 BEFORE THIS IS EVEN CALLED; THIS PARAGRAPH                 
025000* VALIDATES THE THING THAT CAN STILL GO WRONG, THE EMAIL                  
025100* WE ARE ABOUT TO SEND TO.  ONE BAD FIELD IS ENOUGH TO                    
025200* REJECT THE NOTICE, SO WE DROP OUT THROUGH THE RANGE ON                  
025300* THE FIRST FAILURE INSTEAD OF CHECKING FIELDS WE NO                      
025400* LONGER NEED - SEE CHANGE LOG 0261.                                      
025500 G100-VALIDATE-ELIGIBILITY.                                               
025600         MOVE "N" TO W-REJECTED                                           
025700         MOVE SPACES TO W-REJECT-REASON                                   
025800         MOVE INV-CUST-ID TO LK-CUST-ID                                   
025900         PERFORM LOOK-FOR-CUSTOMER-RECORD                                 
026000         IF FOUND-CUSTOMER                                                
026100             MOVE CUST-EMAIL TO WG-RECIPIENT                              
026200         ELSE                                                             
026300             MOVE "Y" TO W-REJECTED                                       
026400             MOVE "CUSTOMER NOT FOUND" TO W-REJECT-REASON                 
026500             GO TO G100-EXIT                                              
026600         END-IF                                                           
026700         IF WG-RECIPIENT = SPACES                                         
026800             MOVE "Y" TO W-REJECTED                                       
026900             MOVE "RECIPIENT EMAIL MISSING" TO W-REJECT-REASON            
027000             GO TO G100-EXIT                                              
027100         END-IF                                                           
027200         PERFORM G105-VALIDATE-EMAIL-PATTERN THRU G106-EXIT.              
027300 G100-EXIT.                                                               
027400         EXIT.                                                            
027500*----------------------------------------------------------               
027600* SAME HAND-ROLLED @ / . SCAN CUSTOMER-MAINTENANCE USES                   
027700* ON ADD/CHANGE - NO INTRINSIC FUNCTIONS ON THIS COMPILER.                
027800 G105-VALIDATE-EMAIL-PATTERN.                                             
027900         MOVE ZERO TO WG-EMAIL-AT-POS                                     
028000         MOVE ZERO TO WG-EMAIL-DOT-POS                                    
028100         MOVE 1 TO WG-SUB-1                                               
028200         PERFORM G106-SCAN-EMAIL-CHAR                                     
028300             UNTIL WG-SUB-1 > 50                                          
028400         IF WG-EMAIL-AT-POS = ZERO                                        
028500             OR WG-EMAIL-DOT-POS = ZERO                                   
028600             MOVE "Y" TO W-REJECTED                                       
028700             MOVE "RECIPIENT EMAIL FORMAT INVALID" TO                     
028800                 W-REJECT-REASON                                          
028900         END-IF.                                                          
029000 G105-EXIT.                                                               
029100         EXIT.                                                            
029200*----------------------------------------------------------               
029300 G106-SCAN-EMAIL-CHAR.                                                    
029400         IF WG-RECIPIENT (WG-SUB-1:1) = "@"                               
029500             AND WG-EMAIL-AT-POS = ZERO                                   
029600             MOVE WG-SUB-1 TO WG-EMAIL-AT-POS                             
029700         END-IF                                                           
029800         IF WG-RECIPIENT (WG-SUB-1:1) = "."                               
029900             AND WG-SUB-1 > WG-EMAIL-AT-POS                               
030000             AND WG-EMAIL-AT-POS NOT = ZERO                               
030100             AND WG-EMAIL-DOT-POS = ZERO                                  
030200             MOVE WG-SUB-1 TO WG-EMAIL-DOT-POS                            
030300         END-IF                                                           
030400         ADD 1 TO WG-SUB-1.                                               
030500 G106-EXIT.                                                               
030600         EXIT.                                                            
030700*----------------------------------------------------------               
030800* SUBJECT WORDING IS FIXED BY NOTICE TYPE - COLLECTIONS                   
030900* WANTS THE SAME WORDS ON EVERY NOTICE OF A GIVEN KIND.                   
031000 G200-BUILD-SUBJECT-LINE.                                                 
031100         EVALUATE TRUE                                                    
031200             WHEN WG-TYPE-BEFORE-DUE                                      
031300                 STRING                                                   
031400                     "Reminder: Invoice #" DELIMITED BY SIZE              
031500                     INV-NUMBER DELIMITED BY SPACE                        
031600                     " Due Soon" DELIMITED BY SIZE                        
031700                     INTO WG-SUBJECT                                      
031800                 END-STRING                                               
031900             WHEN WG-TYPE-ON-DUE-DATE                                     
032000                 STRING                                                   
032100                     "Payment Due Today: Invoice #"                       
032200                         DELIMITED BY SIZE                                
032300                     INV-NUMBER DELIMITED BY SPACE                        
032400                     INTO WG-SUBJECT                                      
032500                 END-STRING                                               
032600             WHEN WG-TYPE-OVERDUE-07 OR WG-TYPE-OVERDUE-14                
032700                 STRING                                                   
032800                     "Payment Overdue: Invoice #"                         
032900                         DELIMITED BY SIZE                                
033000                     INV-NUMBER DELIMITED BY SPACE                        
033100                     " (" DELIMITED BY SIZE                               
033200                     WG-DAYS-TEXT DELIMITED BY SPACE                      
033300                     " days)" DELIMITED BY SIZE                           
033400                     INTO WG-SUBJECT                                      
033500                 END-STRING                                               
033600             WHEN WG-TYPE-OVERDUE-30                                      
033700                 STRING                                                   
033800                     "URGENT: Invoice #" DELIMITED BY SIZE                
033900                     INV-NUMBER DELIMITED BY SPACE                        
034000                     " Overdue (" DELIMITED BY SIZE                       
034100                     WG-DAYS-TEXT DELIMITED BY SPACE                      
034200                     " days)" DELIMITED BY SIZE                           
034300                     INTO WG-SUBJECT                                      
034400                 END-STRING                                               
034500         END-EVALUATE.                                                    
034600 G200-EXIT.                                                               
034700         EXIT.                                                            
034800* BODY WORDING IS NOT WIRE-FORMAT CRITICAL - ONLY THE                     
034900* SUBJECT LINE AND THE LOGGED FIELDS ARE.  OVERDUE-30                     
035000* PICKS UP THE COLLECTIONS-WARNING LINE ADDED 02/14/97.                   
035100 G210-BUILD-BODY-TEXT.                                                    
035200         MOVE SPACES TO WG-BODY-LINE-1                                    
035300         MOVE SPACES TO WG-BODY-LINE-2                                    
035400         MOVE SPACES TO WG-BODY-LINE-3                                    
035500         MOVE SPACES TO WG-BODY-LINE-4                                    
035600         MOVE INV-DUE-DATE TO WG-DUE-DATE-EDIT                            
035700         MOVE INV-BALANCE-REMAIN TO WG-BALANCE-EDIT                       
035800         STRING "DEAR " DELIMITED BY SIZE                                 
035900             CUST-CONTACT-NAME DELIMITED BY SPACE                         
036000             "," DELIMITED BY SIZE                                        
036100             INTO WG-BODY-LINE-1                                          
036200         END-STRING                                                       
036300         EVALUATE TRUE                                                    
036400             WHEN WG-TYPE-BEFORE-DUE                                      
036500                 STRING "INVOICE #" DELIMITED BY SIZE                     
036600                     INV-NUMBER DELIMITED BY SPACE                        
036700                     " FOR " DELIMITED BY SIZE                            
036800                     WG-BALANCE-EDIT DELIMITED BY SIZE                    
036900                     " IS DUE " DELIMITED BY SIZE                         
037000                     WG-DUE-DATE-EDIT DELIMITED BY SIZE                   
037100                     "." DELIMITED BY SIZE                                
037200                     INTO WG-BODY-LINE-2                                  
037300                 END-STRING                                               
037400             WHEN WG-TYPE-ON-DUE-DATE                                     
037500                 STRING "INVOICE #" DELIMITED BY SIZE                     
037600                     INV-NUMBER DELIMITED BY SPACE                        
037700                     " FOR " DELIMITED BY SIZE                            
037800                     WG-BALANCE-EDIT DELIMITED BY SIZE                    
037900                     " IS DUE TODAY, " DELIMITED BY SIZE                  
038000                     WG-DUE-DATE-EDIT DELIMITED BY SIZE                   
038100                     "." DELIMITED BY SIZE                                
038200                     INTO WG-BODY-LINE-2                                  
038300                 END-STRING                                               
038400             WHEN OTHER                                                   
038500                 STRING "INVOICE #" DELIMITED BY SIZE                     
038600                     INV-NUMBER DELIMITED BY SPACE                        
038700                     " FOR " DELIMITED BY SIZE                            
038800                     WG-BALANCE-EDIT DELIMITED BY SIZE                    
038900                     " WAS DUE " DELIMITED BY SIZE                        
039000                     WG-DUE-DATE-EDIT DELIMITED BY SIZE                   
039100                     " AND IS NOW " DELIMITED BY SIZE                     
039200                     WG-DAYS-TEXT DELIMITED BY SPACE                      
039300                     " DAYS PAST DUE." DELIMITED BY SIZE                  
039400                     INTO WG-BODY-LINE-2                                  
039500                 END-STRING                                               
039600         END-EVALUATE                                                     
039700         STRING "PAY ONLINE AT HTTPS://PAY.INVOICEME.COM/PAY/"            
039800             DELIMITED BY SIZE                                            
039900         INV-PAYMENT-LINK DELIMITED BY SPACE                              
040000         INTO WG-BODY-LINE-3                                              
040100         END-STRING                                                       
040200         IF WG-TYPE-OVERDUE-30                                            
040300             MOVE "ACCOUNT SERIOUSLY PAST DUE - CONTACT US"               
040400                 TO WG-BODY-LINE-4                                        
040500         END-IF.                                                          
040600 G210-EXIT.                                                               
040700         EXIT.                                                            
040800*----------------------------------------------------------               
040900* WRITES THE REMINDER-FILE NOTICE, MARKS THE INVOICE'S                    
041000* LAST-REMINDER TIMESTAMP, AND ECHOES RECIPIENT/SUBJECT/                  
041100* BODY TO THE RUN LOG.  MOCK DELIVERY ALWAYS SUCCEEDS ON                  
041200* THIS MACHINE SO THE NOTICE GOES STRAIGHT TO SENT - THERE                
041300* IS NO TRANSPORT FAILURE PATH TO CODE FOR.                               
041400 G300-LOG-REMINDER-RECORD.                                                
041500         MOVE 1 TO CONTROL-KEY                                            
041600         READ CONTROL-FILE                                                
041700         INVALID KEY                                                      
041800             CONTINUE                                                     
041900         END-READ                                                         
042000         ADD 1 TO CONTROL-LAST-REMINDER-SEQ                               
042100         REWRITE CONTROL-REC                                              
042200         INVALID KEY                                                      
042300             CONTINUE                                                     
042400         END-REWRITE                                                      
042500         MOVE CONTROL-LAST-REMINDER-SEQ TO REM-ID                         
042600         MOVE INV-ID TO REM-INV-ID                                        
042700         MOVE WG-RECIPIENT TO REM-RECIPIENT                               
042800         MOVE WG-SUBJECT TO REM-SUBJECT                                   
042900         MOVE WG-REM-TYPE TO REM-TYPE                                     
043000         SET REM-STATUS-PENDING TO TRUE                                   
043100         MOVE LINKAGE-RUN-DATE TO REM-SCHED-DT                            
043200         MOVE ZERO TO REM-SCHED-TM                                        
043300         MOVE ZERO TO REM-SENT-TS                                         
043400         MOVE SPACES TO REM-ERROR-MSG                                     
043500         WRITE REMINDER-REC                                               
043600         SET REM-STATUS-SENT TO TRUE                                      
043700         MOVE LINKAGE-RUN-DATE TO REM-SENT-DT                             
043800         MOVE ZERO TO REM-SENT-TM                                         
043900         REWRITE REMINDER-REC                                             
044000         COMPUTE INV-LAST-REM-TS = LINKAGE-RUN-DATE * 1000000             
044100         REWRITE INVOICE-REC                                              
044200         MOVE WG-BODY-LINE-1 TO RUN-LOG-REC                               
044300         WRITE RUN-LOG-REC                                                
044400         MOVE WG-SUBJECT TO RUN-LOG-REC                                   
044500         WRITE RUN-LOG-REC                                                
044600         MOVE WG-BODY-LINE-2 TO RUN-LOG-REC                               
044700         WRITE RUN-LOG-REC                                                
044800         MOVE WG-BODY-LINE-3 TO RUN-LOG-REC                               
044900         WRITE RUN-LOG-REC                                                
045000         IF WG-TYPE-OVERDUE-30                                            
045100             MOVE WG-BODY-LINE-4 TO RUN-LOG-REC                           
045200             WRITE RUN-LOG-REC                                            
045300         END-IF.                                                          
045400 G300-EXIT.                                                               
045500         EXIT.                                                            
045600*----------------------------------------------------------               
045700 COPY "PLDTDIFF.CBL".                                                     
045800 COPY "PLLKCUST.CBL".                                                     
