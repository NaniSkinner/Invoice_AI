000100* SLPAY.CBL   - FILE-CONTROL entry for PAYMENT-FILE                       
000200 SELECT PAYMENT-FILE ASSIGN TO PAYFILE                                    
000300         ORGANIZATION IS INDEXED                                          
000400         ACCESS MODE IS DYNAMIC                                           
000500         RECORD KEY IS PAY-ID.                                            
