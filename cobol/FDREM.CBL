000100* FDREM.CBL   - FD and record layout for REMINDER-FILE                    
000200* REMINDER-REC is the reminder log - one row per notice                   
000300* the daily scheduler decided an invoice needed.                          
000400 FD  REMINDER-FILE                                                        
000500         LABEL RECORDS ARE STANDARD.                                      
000600 01  REMINDER-REC.                                                        
000700  05  REM-ID                    PIC X(08).                                
000800  05  REM-INV-ID                PIC X(08).                                
000900  05  REM-RECIPIENT             PIC X(50).                                
001000  05  REM-SUBJECT               PIC X(60).                                
001100  05  REM-TYPE                  PIC X(15).                                
001200         88  REM-TYPE-BEFORE-DUE       VALUE "BEFORE-DUE".                
001300         88  REM-TYPE-ON-DUE-DATE      VALUE "ON-DUE-DATE".               
001400         88  REM-TYPE-OVERDUE-07       VALUE "OVERDUE-7".                 
001500         88  REM-TYPE-OVERDUE-14       VALUE "OVERDUE-14".                
001600         88  REM-TYPE-OVERDUE-30       VALUE "OVERDUE-30".                
001700  05  REM-STATUS                PIC X(07).                                
001800         88  REM-STATUS-PENDING        VALUE "PENDING".                   
001900         88  REM-STATUS-SENT           VALUE "SENT".                      
002000         88  REM-STATUS-FAILED         VALUE "FAILED".                    
002100  05  REM-SCHED-TS               PIC 9(14).                               
002200  05  REM-SCHED-TS-R REDEFINES                                            
002300             REM-SCHED-TS.                                                
002400         10  REM-SCHED-DT           PIC 9(08).                            
002500         10  REM-SCHED-TM           PIC 9(06).                            
002600  05  REM-SENT-TS                PIC 9(14).                               
002700  05  REM-SENT-TS-R REDEFINES                                             
002800             REM-SENT-TS.                                                 
002900         10  REM-SENT-DT            PIC 9(08).                            
003000         10  REM-SENT-TM            PIC 9(06).                            
003100  05  REM-ERROR-MSG             PIC X(30).                                
003200  05  FILLER                     PIC X(06).                               
