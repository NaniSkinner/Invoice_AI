000100* FDLITM.CBL  - FD and record layout for LINEITEM-FILE                    
000200* LINEITEM-REC carries one invoice line.  LI-KEY is the                   
000300* composite record key - owning invoice plus the line                     
000400* sequence number within that invoice.                                    
000500 FD  LINEITEM-FILE                                                        
000600         LABEL RECORDS ARE STANDARD.                                      
000700 01  LINEITEM-REC.                                                        
000800  05  LI-KEY.                                                             
000900         10  LI-INV-ID               PIC X(08).                           
001000         10  LI-LINE-ORDER           PIC 9(03).                           
001100  05  LI-DESCRIPTION             PIC X(50).                               
001200  05  LI-QUANTITY                PIC S9(05)V999.                          
001300  05  LI-UNIT-PRICE               PIC S9(07)V99.                          
001400  05  LI-LINE-TOTAL              PIC S9(09)V99.                           
001500  05  LI-LINE-TOTAL-R REDEFINES                                           
001600             LI-LINE-TOTAL.                                               
001700         10  LI-LINE-TOTAL-WHOLE     PIC S9(09).                          
001800         10  LI-LINE-TOTAL-CENTS     PIC 99.                              
001900  05  FILLER                     PIC X(06).                               
