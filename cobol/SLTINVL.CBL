000100* SLTINVL.CBL - FILE-CONTROL entry for INVREQ-LIN-FILE                    
000200 SELECT INVREQ-LIN-FILE ASSIGN TO INVREQL                                 
000300         ORGANIZATION IS SEQUENTIAL.                                      
