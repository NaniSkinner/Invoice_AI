000100* SLREM.CBL   - FILE-CONTROL entry for REMINDER-FILE                      
000200 SELECT REMINDER-FILE ASSIGN TO REMFILE                                   
000300         ORGANIZATION IS INDEXED                                          
000400         ACCESS MODE IS DYNAMIC                                           
000500         RECORD KEY IS REM-ID                                             
000600         ALTERNATE RECORD KEY IS REM-INV-ID                               
000700             WITH DUPLICATES.                                             
