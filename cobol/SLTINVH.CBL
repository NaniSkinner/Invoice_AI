000100* SLTINVH.CBL - FILE-CONTROL entry for INVREQ-HDR-FILE                    
000200 SELECT INVREQ-HDR-FILE ASSIGN TO INVREQH                                 
000300         ORGANIZATION IS SEQUENTIAL.                                      
