000100* FDTPAY.CBL  - FD/record for PAYTRAN-FILE                                
000200* PAYTRAN-REC is one payment transaction fed into the                     
000300* payment-posting run; shape mirrors PAYMENT-REC.                         
000400 FD  PAYTRAN-FILE                                                         
000500         LABEL RECORDS ARE STANDARD.                                      
000600 01  PAYTRAN-REC.                                                         
000700  05  PT-PAY-ID                PIC X(08).                                 
000800  05  PT-INV-ID                PIC X(08).                                 
000900  05  PT-AMOUNT                PIC S9(09)V99.                             
001000  05  PT-DATE                   PIC 9(08).                                
001100  05  PT-METHOD                PIC X(13).                                 
001200         88  PT-METHOD-VALID                                              
001300             VALUE "CREDIT-CARD" "BANK-TRANSFER"                          
001400                 "CHECK" "CASH" "OTHER".                                  
001500  05  PT-TRAN-REF              PIC X(30).                                 
001600  05  PT-NOTES                 PIC X(40).                                 
001700  05  FILLER                    PIC X(08).                                
