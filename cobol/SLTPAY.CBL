000100* SLTPAY.CBL  - FILE-CONTROL entry for PAYTRAN-FILE                       
000200 SELECT PAYTRAN-FILE ASSIGN TO PAYTRAN                                    
000300         ORGANIZATION IS SEQUENTIAL.                                      
