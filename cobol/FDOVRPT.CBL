000100* FDOVRPT.CBL - FD and print-line layouts for the Aged                    
000200* Overdue Invoice Report (overdue-report.cob).                            
000300 FD  OVERDUE-REPORT                                                       
000400         LABEL RECORDS ARE OMITTED.                                       
000500 01  OVRPT-LINE                PIC X(132).                                
000600* ---------------------------------------------------                     
000700* Working-storage print-line layouts (moved to                            
000800* OVRPT-LINE before each WRITE).                                          
000900 01  OV-TITLE-LINE.                                                       
001000         05  FILLER                   PIC X(40) VALUE SPACES.             
001100         05  FILLER                   PIC X(30)                           
001200             VALUE "AGED OVERDUE INVOICE REPORT".                         
001300         05  FILLER                   PIC X(47) VALUE SPACES.             
001400         05  FILLER                   PIC X(09)                           
001500             VALUE "RUN DATE:".                                           
001600         05  OV-TITLE-RUN-DATE        PIC 99/99/9999.                     
001700         05  FILLER                   PIC X(01) VALUE SPACE.              
001800 01  OV-HEADING-1.                                                        
001900         05  FILLER                   PIC X(15)                           
002000             VALUE "INVOICE NUMBER".                                      
002100         05  FILLER                   PIC X(03) VALUE SPACES.             
002200         05  FILLER                   PIC X(30)                           
002300             VALUE "CUSTOMER NAME".                                       
002400         05  FILLER                   PIC X(03) VALUE SPACES.             
002500         05  FILLER                   PIC X(10) VALUE "DUE DATE".         
002600         05  FILLER                   PIC X(04) VALUE SPACES.             
002700         05  FILLER                   PIC X(13)                           
002800             VALUE "DAYS OVERDUE".                                        
002900         05  FILLER                   PIC X(03) VALUE SPACES.             
003000         05  FILLER                   PIC X(17)                           
003100             VALUE "BALANCE REMAINING".                                   
003200         05  FILLER                   PIC X(03) VALUE SPACES.             
003300         05  FILLER                   PIC X(18)                           
003400             VALUE "LAST REMINDER DATE".                                  
003500 01  OV-HEADING-2.                                                        
003600         05  FILLER                   PIC X(130)                          
003700             VALUE ALL "-".                                               
003800 01  OV-DETAIL-LINE.                                                      
003900         05  OV-D-INV-NUMBER          PIC X(15).                          
004000         05  FILLER                   PIC X(03) VALUE SPACES.             
004100         05  OV-D-CUSTOMER-NAME       PIC X(30).                          
004200         05  FILLER                   PIC X(03) VALUE SPACES.             
004300         05  OV-D-DUE-DATE            PIC 99/99/9999.                     
004400         05  FILLER                   PIC X(04) VALUE SPACES.             
004500         05  OV-D-DAYS-OVERDUE        PIC ZZZ9.                           
004600         05  FILLER                   PIC X(09) VALUE SPACES.             
004700         05  OV-D-BALANCE             PIC Z,ZZZ,ZZ9.99-.                  
004800         05  FILLER                   PIC X(03) VALUE SPACES.             
004900         05  OV-D-LAST-REMIND         PIC 99/99/9999.                     
005000 01  OV-TOTAL-LINE.                                                       
005100         05  FILLER                   PIC X(01) VALUE SPACE.              
005200         05  OV-T-COUNT                PIC ZZZ9.                          
005300         05  FILLER                   PIC X(26)                           
005400             VALUE " OVERDUE INVOICE(S)  TOTAL".                          
005500         05  FILLER                   PIC X(20)                           
005600             VALUE " BALANCE REMAINING: ".                                
005700         05  OV-T-BALANCE             PIC Z,ZZZ,ZZ9.99-.                  
