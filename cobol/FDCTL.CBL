000100* FDCTL.CBL   - FD and record layout for CONTROL-FILE                     
000200* CONTROL-REC is the one-row run-control record that                      
000300* hands out the next invoice sequence number for a                        
000400* given billing month, carried forward from the old                       
000500* CONTROL-LAST-VOUCHER counter.                                           
000600 FD  CONTROL-FILE                                                         
000700         LABEL RECORDS ARE STANDARD.                                      
000800 01  CONTROL-REC.                                                         
000900  05  CONTROL-KEY               PIC 9(01).                                
001000  05  CONTROL-INVOICE-YRMO     PIC 9(06).                                 
001100  05  CONTROL-INVOICE-YRMO-R REDEFINES                                    
001200             CONTROL-INVOICE-YRMO.                                        
001300         10  CONTROL-INV-CCYY       PIC 9(04).                            
001400         10  CONTROL-INV-MM         PIC 9(02).                            
001500  05  CONTROL-LAST-INVOICE-SEQ PIC 9(04).                                 
001600  05  CONTROL-LAST-CUSTOMER-SEQ PIC 9(08).                                
001700  05  CONTROL-LAST-REMINDER-SEQ PIC 9(08).                                
001800  05  FILLER                     PIC X(10).                               
