000100* SLLITM.CBL  - FILE-CONTROL entry for LINEITEM-FILE                      
000200 SELECT LINEITEM-FILE ASSIGN TO LITMFILE                                  
000300         ORGANIZATION IS INDEXED                                          
000400         ACCESS MODE IS DYNAMIC                                           
000500         RECORD KEY IS LI-KEY.                                            
