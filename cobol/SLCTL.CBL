000100* SLCTL.CBL   - FILE-CONTROL entry for CONTROL-FILE                       
000200 SELECT CONTROL-FILE ASSIGN TO CTLFILE                                    
000300         ORGANIZATION IS INDEXED                                          
000400         ACCESS MODE IS DYNAMIC                                           
000500         RECORD KEY IS CONTROL-KEY.                                       
