000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    invoice-batch-run.                                        
000300 AUTHOR.        R HUGGINS.                                                
000400 INSTALLATION.  ACCOUNTS RECEIVABLE SYSTEMS GROUP.                        
000500 DATE-WRITTEN.  03/14/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.               
000800*----------------------------------------------------------               
000900* INVOICE-BATCH-RUN  --  NIGHTLY A/R CONTROL PROGRAM.                     
001000*     THIS IS THE TOP OF THE INVOICE/PAYMENT BATCH CHAIN.                 
001100* IT CALLS, IN FIXED ORDER, EACH FUNCTIONAL STEP OF THE                   
001200* NIGHTLY RUN AGAINST THE TRANSACTION FILES PREPARED BY                   
001300* ON-LINE DATA ENTRY.  NO OPERATOR INTERACTION - THIS RUNS                
001400* UNATTENDED ON THE OVERNIGHT SCHEDULE.                                   
001500*----------------------------------------------------------               
001600* CHANGE LOG                                                              
001700* ----------                                                              
001800* 03/14/89 RH  0000  ORIGINAL PROGRAM - REPLACES THE OLD                  
001900*                    ACCOUNTS-PAYABLE-SYSTEM MENU SHELL.                  
002000* 07/02/90 RH  0041  ADDED CUSTOMER MAINTENANCE STEP AHEAD                
002100*                    OF INVOICE CREATION.                                 
002200* 11/19/91 TLK 0088  ADDED INVOICE-STATE STEP FOR SEND/                   
002300*                    MARKPAID/CANCEL TRANSACTIONS.                        
002400* 05/06/93 TLK 0122  ADDED PAYMENT-POSTING STEP.                          
002500* 02/11/94 JS  0147  ADDED OVERDUE-REPORT STEP.                           
002600* 09/08/95 JS  0163  ADDED REMINDER-SCHEDULER AS FINAL STEP               
002700*                    OF THE NIGHTLY CHAIN.                                
002800* 01/22/97 DWM 0201  RUN-LOG NOW OPENED HERE AND HELD OPEN                
002900*                    ACROSS ALL SIX STEPS SO EACH STEP CAN                
003000*                    APPEND ITS OWN CONTROL TOTALS.                       
003100* 12/03/98 DWM 0219  Y2K - RUN-DATE NOW CARRIED AS CCYYMMDD               
003200*                    THROUGHOUT; 2-DIGIT YEAR WORK FIELDS                 
003300*                    REMOVED FROM THIS PROGRAM.                           
003400* 06/17/99 DWM 0224  Y2K FOLLOW-UP - VERIFIED WSDTCALC AND                
003500*                    ALL SIX CALLED PROGRAMS CARRY 4-DIGIT                
003600*                    YEARS END TO END.                                    
003700* 04/09/01 PB  0255  RUN-DATE NOW ACCEPTED FROM SYSTEM DATE               
003800*                    RATHER THAN OPERATOR PARAMETER CARD.                 
003900* 03/09/05 RH  0321  A000 NOW RUNS THE SIX STEPS AS ONE                   
004000*                    PERFORM ... THRU RANGE INSTEAD OF SIX                
004100*                    SEPARATE PERFORMS - THE STEPS HAVE                   
004200*                    ALWAYS RUN IN THIS FIXED ORDER, THE                  
004300*                    RANGE JUST SAYS SO.                                  
004400*----------------------------------------------------------               
004500 ENVIRONMENT DIVISION.                                                    
004600 CONFIGURATION SECTION.                                                   
004700 SPECIAL-NAMES.                                                           
004800     C01 IS TOP-OF-FORM.                                                  
004900 INPUT-OUTPUT SECTION.                                                    
005000 FILE-CONTROL.                                                            
005100         COPY "SLRUNLOG.CBL".                                             
005200 DATA DIVISION.                                                           
005300 FILE SECTION.                                                            
005400     COPY "FDRUNLOG.CBL".                                                 
005500 WORKING-STORAGE SECTION.                                                 
005600* ---------------------------------------------------                     
005700* RUN-DATE IS PASSED DOWN TO EVERY STEP IN THE CHAIN SO                   
005800* AGING, DUE-DATE AND REMINDER-SPACING LOGIC ALL WORK                     
005900* FROM ONE CONSISTENT "TODAY".                                            
006000 01  WB-RUN-DATE                PIC 9(08).                                
006100 01  WB-RUN-DATE-R REDEFINES WB-RUN-DATE.                                 
006200  05  WB-RUN-CCYY.                                                        
006300      10  WB-RUN-CENT           PIC 9(02).                                
006400      10  WB-RUN-YY             PIC 9(02).                                
006500  05  WB-RUN-CCYY-R REDEFINES WB-RUN-CCYY                                 
006600                              PIC 9(04).                                  
006700  05  WB-RUN-MM                 PIC 9(02).                                
006800  05  WB-RUN-DD                 PIC 9(02).                                
006900 01  WB-SYSTEM-DATE             PIC 9(08).                                
007000 01  WB-SYSTEM-DATE-R REDEFINES WB-SYSTEM-DATE.                           
007100  05  WB-SYS-CCYY               PIC 9(04).                                
007200  05  WB-SYS-MM                 PIC 9(02).                                
007300  05  WB-SYS-DD                 PIC 9(02).                                
007400 01  WB-STEP-COUNT              PIC 9(01) COMP.                           
007500 01  WB-RUN-BANNER.                                                       
007600         05  FILLER               PIC X(20)                               
007700             VALUE "INVOICE BATCH RUN ".                                  
007800         05  FILLER               PIC X(10) VALUE "RUN DATE ".            
007900         05  WB-BANNER-DATE       PIC 99/99/9999.                         
008000         05  FILLER               PIC X(90) VALUE SPACES.                 
008100 77  DUMMY                      PIC X(01).                                
008200*----------------------------------------------------------               
008300 PROCEDURE DIVISION.                                                      
008400 A000-MAIN-LINE.                                                          
008500         OPEN OUTPUT RUN-LOG-FILE                                         
008600         ACCEPT WB-SYSTEM-DATE FROM DATE YYYYMMDD                         
008700         MOVE WB-SYS-CCYY TO WB-RUN-CCYY-R                                
008800         MOVE WB-SYS-MM   TO WB-RUN-MM                                    
008900         MOVE WB-SYS-DD   TO WB-RUN-DD                                    
009000         MOVE WB-RUN-DATE TO WB-BANNER-DATE                               
009100         MOVE WB-RUN-BANNER TO RUN-LOG-REC                                
009200         WRITE RUN-LOG-REC                                                
009300         PERFORM A010-RUN-CUSTOMER-MAINT THRU A060-EXIT                   
009400         CLOSE RUN-LOG-FILE                                               
009500         STOP RUN.                                                        
009600*----------------------------------------------------------               
009700* A010 THRU A060-EXIT ARE THE SIX STEP PARAGRAPHS, RUN AS                 
009800* ONE PERFORM RANGE FROM A000 - SEE CHANGE LOG 0321.                      
009900 A010-RUN-CUSTOMER-MAINT.                                                 
010000         CALL "customer-maintenance" USING WB-RUN-DATE.                   
010100 A010-EXIT.                                                               
010200         EXIT.                                                            
010300*----------------------------------------------------------               
010400 A020-RUN-INVOICE-CREATION.                                               
010500         CALL "invoice-creation" USING WB-RUN-DATE.                       
010600 A020-EXIT.                                                               
010700         EXIT.                                                            
010800*----------------------------------------------------------               
010900 A030-RUN-INVOICE-STATE.                                                  
011000         CALL "invoice-state" USING WB-RUN-DATE.                          
011100 A030-EXIT.                                                               
011200         EXIT.                                                            
011300*----------------------------------------------------------               
011400 A040-RUN-PAYMENT-POSTING.                                                
011500         CALL "payment-posting" USING WB-RUN-DATE.                        
011600 A040-EXIT.                                                               
011700         EXIT.                                                            
011800*----------------------------------------------------------               
011900 A050-RUN-OVERDUE-REPORT.                                                 
012000         CALL "overdue-report" USING WB-RUN-DATE.                         
012100 A050-EXIT.                                                               
012200         EXIT.                                                            
012300*----------------------------------------------------------               
012400* 09/08/95 JS - ADDED THIS STEP, SEE CHANGE LOG 0163.                     
012500 A060-RUN-REMINDER-PASS.                                                  
012600         CALL "reminder-scheduler" USING WB-RUN-DATE.                     
012700 A060-EXIT.                                                               
012800         EXIT.                                                            
