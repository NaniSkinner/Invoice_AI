000100* FDTINVH.CBL - FD/record for INVREQ-HDR-FILE                             
000200* INVREQ-HDR-REC is the header of an invoice-creation                     
000300* request - one per invoice, followed on INVREQ-LIN-FILE                  
000400* by its 1..n line-item requests sharing IH-REQUEST-KEY.                  
000500 FD  INVREQ-HDR-FILE                                                      
000600         LABEL RECORDS ARE STANDARD.                                      
000700 01  INVREQ-HDR-REC.                                                      
000800  05  IH-REQUEST-KEY          PIC X(08).                                  
000900  05  IH-CUST-ID               PIC X(08).                                 
001000  05  IH-ISSUE-DATE             PIC 9(08).                                
001100  05  IH-DUE-DATE               PIC 9(08).                                
001200  05  IH-TAX-AMOUNT             PIC S9(09)V99.                            
001300  05  IH-PARTIAL-PAY-FLAG      PIC X(01).                                 
001400  05  IH-REM-SUPPRESS          PIC X(01).                                 
001500  05  IH-NOTES                 PIC X(40).                                 
001600  05  IH-LINE-COUNT             PIC 9(03).                                
001700  05  FILLER                    PIC X(06).                                
