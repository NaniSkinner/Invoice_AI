000100* SLINV.CBL   - FILE-CONTROL entry for INVOICE-FILE                       
000200 SELECT INVOICE-FILE ASSIGN TO INVFILE                                    
000300         ORGANIZATION IS INDEXED                                          
000400         ACCESS MODE IS DYNAMIC                                           
000500         RECORD KEY IS INV-ID.                                            
