000100* FDTSTAT.CBL - FD/record for INVTRAN-FILE                                
000200* INVTRAN-REC drives the invoice state machine -                          
000300* SEND / MARKPAID / CANCEL requests against one invoice.                  
000400 FD  INVTRAN-FILE                                                         
000500         LABEL RECORDS ARE STANDARD.                                      
000600 01  INVTRAN-REC.                                                         
000700  05  IT-TRANSITION-CODE      PIC X(08).                                  
000800         88  IT-TRANSITION-SEND         VALUE "SEND".                     
000900         88  IT-TRANSITION-MARKPAID     VALUE "MARKPAID".                 
001000         88  IT-TRANSITION-CANCEL       VALUE "CANCEL".                   
001100  05  IT-INV-ID                 PIC X(08).                                
001200  05  IT-CANCEL-REASON         PIC X(40).                                 
001300  05  FILLER                    PIC X(10).                                
