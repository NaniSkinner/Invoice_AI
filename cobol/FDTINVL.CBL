000100* FDTINVL.CBL - FD/record for INVREQ-LIN-FILE                             
000200* INVREQ-LIN-REC is one requested line item, matched                      
000300* back to its header by IL-REQUEST-KEY.                                   
000400 FD  INVREQ-LIN-FILE                                                      
000500         LABEL RECORDS ARE STANDARD.                                      
000600 01  INVREQ-LIN-REC.                                                      
000700  05  IL-REQUEST-KEY          PIC X(08).                                  
000800  05  IL-LINE-ORDER             PIC 9(03).                                
000900  05  IL-DESCRIPTION           PIC X(50).                                 
001000  05  IL-QUANTITY                PIC S9(05)V999.                          
001100  05  IL-UNIT-PRICE               PIC S9(07)V99.                          
001200  05  FILLER                    PIC X(06).                                
