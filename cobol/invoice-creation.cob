000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    invoice-creation.                                         
000300 AUTHOR.        T KOVALCIK.                                               
000400 INSTALLATION.  ACCOUNTS RECEIVABLE SYSTEMS GROUP.                        
000500 DATE-WRITTEN.  04/02/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.               
000800*----------------------------------------------------------               
000900* INVOICE-CREATION  --  BATCH INVOICE-FILE ADD.                           
001000*     READS INVREQ-HDR-FILE/INVREQ-LIN-FILE, ONE HEADER                   
001100* PLUS ITS 1..N LINE-ITEM REQUESTS, VALIDATES THE WHOLE                   
001200* REQUEST, COMPUTES LINE/SUBTOTAL/TOTAL/BALANCE, ASSIGNS                  
001300* THE NEXT INVOICE NUMBER OUT OF CONTROL-FILE, AND WRITES                 
001400* THE INVOICE AND ITS LINE ITEMS AS STATUS DRAFT.                         
001500*     REPLACES THE OLD ON-LINE VOUCHER-MAINTENANCE ADD                    
001600* SCREEN.                                                                 
001700*----------------------------------------------------------               
001800* CHANGE LOG                                                              
001900* ----------                                                              
002000* 04/02/89 TLK 0004  ORIGINAL PROGRAM - REPLACES THE OLD                  
002100*                    VOUCHER-MAINTENANCE ADD SCREEN.                      
002200* 09/30/90 TLK 0045  INVOICE NUMBER NOW TAKEN FROM                        
002300*                    CONTROL-FILE INSTEAD OF OPERATOR                     
002400*                    ENTRY - SEE CONTROL-LAST-INVOICE-SEQ.                
002500* 06/14/94 JS  0151  LINE TOTALS NOW ROUNDED HALF-UP AT                   
002600*                    CALCULATION TIME, NOT AT WRITE TIME.                 
002700* 12/03/98 DWM 0221  Y2K - INVOICE-NUMBER YRMO AND                        
002800*                    CONTROL-INVOICE-YRMO CONFIRMED                       
002900*                    4-DIGIT YEAR.                                        
003000* 04/09/01 PB  0257  RUN-DATE NOW PASSED FROM THE CALLER.                 
003100* 09/14/04 RH  0312  C065 WAS STORING A 1-BASED LINE-ORDER -              
003200*                    LINEITEM LAYOUT CALLS FOR 0-BASED,                   
003300*                    CORRECTED TO WI-LINE-IDX MINUS 1.                    
003400* 02/08/05 RH  0318  C020/C030 REWORKED TO COLLECT EVERY                  
003500*                    FAILING VALIDATION RULE INTO                         
003600*                    W-REJECT-REASON INSTEAD OF STOPPING AT               
003700*                    THE FIRST ONE - REQUEST INTAKE IS                    
003800*                    DIFFERENT FROM OUR OTHER MAINTENANCE                 
003900*                    RUNS, THE CALLER WANTS THE WHOLE LIST                
004000*                    BACK ON ONE REJECT.                                  
004100* 03/02/05 RH  0320  DROPPED THE PLMONY.CBL COPY - ITS                    
004200*                    ROUND-TO-CENTS PARAGRAPH WAS NEVER                   
004300*                    PERFORMED, LINE-TOTAL ROUNDING HAS                   
004400*                    ALWAYS BEEN DONE INLINE IN C045 VIA                  
004500*                    COMPUTE ... ROUNDED.                                 
004600*----------------------------------------------------------               
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM.                                                  
005100 INPUT-OUTPUT SECTION.                                                    
005200 FILE-CONTROL.                                                            
005300         COPY "SLINV.CBL".                                                
005400         COPY "SLLITM.CBL".                                               
005500         COPY "SLCUST.CBL".                                               
005600         COPY "SLCTL.CBL".                                                
005700         COPY "SLTINVH.CBL".                                              
005800         COPY "SLTINVL.CBL".                                              
005900         COPY "SLRUNLOG.CBL".                                             
006000 DATA DIVISION.                                                           
006100 FILE SECTION.                                                            
006200     COPY "FDINV.CBL".                                                    
006300     COPY "FDLITM.CBL".                                                   
006400     COPY "FDCUST.CBL".                                                   
006500     COPY "FDCTL.CBL".                                                    
006600     COPY "FDTINVH.CBL".                                                  
006700     COPY "FDTINVL.CBL".                                                  
006800     COPY "FDRUNLOG.CBL".                                                 
006900 WORKING-STORAGE SECTION.                                                 
007000 01  LINKAGE-RUN-DATE           PIC 9(08).                                
007100* ---------------------------------------------------                     
007200 01  W-END-OF-HDR-FILE          PIC X(01).                                
007300         88  END-OF-HDR-FILE               VALUE "Y".                     
007400 01  W-REJECTED                 PIC X(01).                                
007500         88  TRANSACTION-REJECTED          VALUE "Y".                     
007600* WIDE ENOUGH TO HOLD EVERY FAILING RULE FOR ONE REQUEST,                 
007700* "; " SEPARATED - SEE C025-APPEND-REASON.                                
007800 01  W-REJECT-REASON            PIC X(110).                               
007900 01  W-FOUND-CUSTOMER           PIC X(01).                                
008000         88  FOUND-CUSTOMER                VALUE "Y".                     
008100 01  W-MORE-LINES               PIC X(01).                                
008200         88  MORE-LINES-FOR-THIS-HDR       VALUE "Y".                     
008300* ---------------------------------------------------                     
008400* ACCUMULATORS FOR THE REQUEST CURRENTLY BEING BUILT.                     
008500 01  WI-LINE-TOTAL-WORK.                                                  
008600  05  WI-LINE-TOTAL            PIC S9(09)V99.                             
008700 01  WI-SUBTOTAL                PIC S9(09)V99.                            
008800 01  WI-LINE-COUNT              PIC 9(03) COMP.                           
008900 01  WI-LINE-SUB                PIC 9(03) COMP.                           
009000 01  WI-SAVE-REQUEST-KEY        PIC X(08).                                
009100 01  WI-REASON-PTR              PIC 9(03) COMP.                           
009200 01  WI-NEXT-REASON             PIC X(40).                                
009300 01  WI-LINE-DISP               PIC 9(02).                                
009400* ---------------------------------------------------                     
009500* WORK FIELDS FOR INVOICE-NUMBER/INVOICE-ID ASSIGNMENT.                   
009600 01  WB-RUN-YRMO               PIC 9(06) COMP.                            
009700 01  WB-INV-ID-WORK.                                                      
009800  05  WB-INV-ID-YY             PIC 9(02).                                 
009900  05  WB-INV-ID-MM             PIC 9(02).                                 
010000  05  WB-INV-ID-SEQ            PIC 9(04).                                 
010100 01  WB-INV-ID-WORK-R REDEFINES WB-INV-ID-WORK.                           
010200  05  WB-INV-ID-TEXT           PIC X(08).                                 
010300* ---------------------------------------------------                     
010400* BUFFER OF LINE-ITEM REQUESTS FOR ONE HEADER - UP TO                     
010500* 50 LINES PER INVOICE REQUEST, THE SAME PRACTICAL                        
010600* CEILING THE OLD VOUCHER SCREEN USED.                                    
010700 01  WI-LINE-BUFFER.                                                      
010800  05  WI-LINE-ENTRY OCCURS 50 TIMES                                       
010900                 INDEXED BY WI-LINE-IDX.                                  
011000             10  WI-BUF-DESCRIPTION    PIC X(50).                         
011100             10  WI-BUF-QUANTITY       PIC S9(05)V999.                    
011200             10  WI-BUF-UNIT-PRICE     PIC S9(07)V99.                     
011300             10  WI-BUF-LINE-TOTAL     PIC S9(09)V99.                     
011400 01  WI-LINE-BUFFER-R REDEFINES WI-LINE-BUFFER.                           
011500  05  WI-BUF-BYTES             PIC X(74) OCCURS 50 TIMES.                 
011600* ---------------------------------------------------                     
011700* COUNTERS.                                                               
011800 01  WC-COUNTERS.                                                         
011900  05  WC-READ-COUNT            PIC 9(05) COMP.                            
012000  05  WC-CREATE-COUNT          PIC 9(05) COMP.                            
012100  05  WC-REJECT-COUNT          PIC 9(05) COMP.                            
012200 01  W-CONTROL-LINE.                                                      
012300         05  FILLER               PIC X(20)                               
012400             VALUE "INVOICE CREATION    ".                                
012500         05  FILLER               PIC X(06) VALUE "READ: ".               
012600         05  CL-READ               PIC ZZZZ9.                             
012700         05  FILLER               PIC X(09) VALUE " CREATED:".            
012800         05  CL-CREATE             PIC ZZZZ9.                             
012900         05  FILLER               PIC X(09) VALUE " REJECTED:".           
013000         05  CL-REJECT             PIC ZZZZ9.                             
013100         05  FILLER               PIC X(58) VALUE SPACES.                 
013200* RL-REASON WIDENED TO MATCH W-REJECT-REASON - ONE REJECT                 
013300* LINE CAN NOW CARRY SEVERAL "; " SEPARATED FAILURES.                     
013400 01  W-REJECT-LINE.                                                       
013500         05  FILLER               PIC X(10) VALUE "** REJECT:".           
013600         05  RL-REQUEST-KEY        PIC X(08).                             
013700         05  FILLER               PIC X(02) VALUE SPACES.                 
013800         05  RL-REASON             PIC X(110).                            
013900         05  FILLER               PIC X(02) VALUE SPACES.                 
014000 77  DUMMY                      PIC X(01).                                
014100*----------------------------------------------------------               
014200 PROCEDURE DIVISION USING LINKAGE-RUN-DATE.                               
014300 A000-MAIN-LINE.                                                          
014400         MOVE ZEROS TO WC-COUNTERS                                        
014500         MOVE "N" TO W-END-OF-HDR-FILE                                    
014600         OPEN I-O INVOICE-FILE                                            
014700         OPEN I-O LINEITEM-FILE                                           
014800         OPEN I-O CUSTOMER-FILE                                           
014900         OPEN I-O CONTROL-FILE                                            
015000         OPEN INPUT INVREQ-HDR-FILE                                       
015100         OPEN INPUT INVREQ-LIN-FILE                                       
015200         OPEN EXTEND RUN-LOG-FILE                                         
015300         PERFORM C005-READ-NEXT-HEADER                                    
015400         PERFORM C010-PROCESS-ONE-REQUEST                                 
015500         UNTIL END-OF-HDR-FILE                                            
015600         MOVE WC-READ-COUNT   TO CL-READ                                  
015700         MOVE WC-CREATE-COUNT TO CL-CREATE                                
015800         MOVE WC-REJECT-COUNT TO CL-REJECT                                
015900         MOVE W-CONTROL-LINE  TO RUN-LOG-REC                              
016000         WRITE RUN-LOG-REC                                                
016100         CLOSE INVOICE-FILE                                               
016200         CLOSE LINEITEM-FILE                                              
016300         CLOSE CUSTOMER-FILE                                              
016400         CLOSE CONTROL-FILE                                               
016500         CLOSE INVREQ-HDR-FILE                                            
016600         CLOSE INVREQ-LIN-FILE                                            
016700         CLOSE RUN-LOG-FILE                                               
016800         EXIT PROGRAM.                                                    
016900*----------------------------------------------------------               
017000 C005-READ-NEXT-HEADER.                                                   
017100         READ INVREQ-HDR-FILE                                             
017200         AT END                                                           
017300             SET END-OF-HDR-FILE TO TRUE                                  
017400         NOT AT END                                                       
017500             ADD 1 TO WC-READ-COUNT                                       
017600         END-READ.                                                        
017700 C005-EXIT.                                                               
017800         EXIT.                                                            
017900*----------------------------------------------------------               
018000* ONE INVREQ-HDR-REC IS FOLLOWED BY IH-LINE-COUNT                         
018100* INVREQ-LIN-RECS CARRYING THE SAME REQUEST KEY.                          
018200 C010-PROCESS-ONE-REQUEST.                                                
018300         MOVE "N" TO W-REJECTED                                           
018400         MOVE SPACES TO W-REJECT-REASON                                   
018500         MOVE 1 TO WI-REASON-PTR                                          
018600         MOVE ZERO TO WI-LINE-COUNT                                       
018700         MOVE ZERO TO WI-SUBTOTAL                                         
018800         MOVE IH-REQUEST-KEY TO WI-SAVE-REQUEST-KEY                       
018900         PERFORM C015-LOAD-LINE-REQUESTS                                  
019000         PERFORM C020-VALIDATE-INVOICE-REQUEST                            
019100         IF NOT TRANSACTION-REJECTED                                      
019200             PERFORM C040-COMPUTE-INVOICE-AMOUNTS                         
019300             PERFORM C050-ASSIGN-INVOICE-NUMBER                           
019400         END-IF                                                           
019500         IF NOT TRANSACTION-REJECTED                                      
019600             PERFORM C060-WRITE-INVOICE-AND-LINES                         
019700             ADD 1 TO WC-CREATE-COUNT                                     
019800         ELSE                                                             
019900             PERFORM C900-REJECT-REQUEST                                  
020000         END-IF                                                           
020100         PERFORM C005-READ-NEXT-HEADER.                                   
020200 C010-EXIT.                                                               
020300         EXIT.                                                            
020400*----------------------------------------------------------               
020500* ONE INVREQ-HDR-REC IS FOLLOWED BY IH-LINE-COUNT                         
020600* INVREQ-LIN-RECS CARRYING THE SAME REQUEST KEY.                          
020700 C015-LOAD-LINE-REQUESTS.                                                 
020800         MOVE 1 TO WI-LINE-IDX                                            
020900         PERFORM C016-LOAD-ONE-LINE-REQUEST                               
021000             UNTIL WI-LINE-IDX > IH-LINE-COUNT.                           
021100 C015-EXIT.                                                               
021200         EXIT.                                                            
021300*----------------------------------------------------------               
021400 C016-LOAD-ONE-LINE-REQUEST.                                              
021500         READ INVREQ-LIN-FILE                                             
021600         AT END                                                           
021700             CONTINUE                                                     
021800         NOT AT END                                                       
021900             ADD 1 TO WI-LINE-COUNT                                       
022000             MOVE IL-DESCRIPTION TO                                       
022100                 WI-BUF-DESCRIPTION (WI-LINE-IDX)                         
022200             MOVE IL-QUANTITY TO                                          
022300                 WI-BUF-QUANTITY (WI-LINE-IDX)                            
022400             MOVE IL-UNIT-PRICE TO                                        
022500                 WI-BUF-UNIT-PRICE (WI-LINE-IDX)                          
022600         END-READ                                                         
022700         ADD 1 TO WI-LINE-IDX.                                            
022800 C016-EXIT.                                                               
022900         EXIT.                                                            
023000*----------------------------------------------------------               
023100* VALIDATES THE HEADER, THEN EACH BUFFERED LINE VIA                       
023200* C030-VALIDATE-LINE-ITEM.  REQUEST INTAKE IS NOT LIKE OUR                
023300* OTHER MAINTENANCE RUNS - THE CALLER WANTS EVERY FAILING                 
023400* RULE BACK ON THE ONE REJECT, NOT JUST THE FIRST ONE - SO                
023500* WE DO NOT STOP CHECKING ONCE W-REJECTED IS SET.  EACH                   
023600* FAILING RULE CALLS C025-APPEND-REASON TO ADD ITS TEXT.                  
023700 C020-VALIDATE-INVOICE-REQUEST.                                           
023800         MOVE IH-CUST-ID TO CUST-ID                                       
023900         READ CUSTOMER-FILE                                               
024000         INVALID KEY                                                      
024100             SET FOUND-CUSTOMER TO FALSE                                  
024200         NOT INVALID KEY                                                  
024300             SET FOUND-CUSTOMER TO TRUE                                   
024400         END-READ                                                         
024500         IF IH-CUST-ID = SPACES                                           
024600             MOVE "CUSTOMER ID REQUIRED" TO WI-NEXT-REASON                
024700             PERFORM C025-APPEND-REASON                                   
024800         ELSE                                                             
024900             IF NOT FOUND-CUSTOMER                                        
025000                 MOVE "CUSTOMER NOT FOUND" TO WI-NEXT-REASON              
025100                 PERFORM C025-APPEND-REASON                               
025200             END-IF                                                       
025300         END-IF                                                           
025400         IF IH-ISSUE-DATE = ZEROS                                         
025500             MOVE "ISSUE DATE REQUIRED" TO WI-NEXT-REASON                 
025600             PERFORM C025-APPEND-REASON                                   
025700         END-IF                                                           
025800         IF IH-DUE-DATE = ZEROS                                           
025900             MOVE "DUE DATE REQUIRED" TO WI-NEXT-REASON                   
026000             PERFORM C025-APPEND-REASON                                   
026100         END-IF                                                           
026200         IF IH-ISSUE-DATE NOT = ZEROS                                     
026300             AND IH-DUE-DATE NOT = ZEROS                                  
026400             AND IH-DUE-DATE < IH-ISSUE-DATE                              
026500             MOVE "DUE DATE BEFORE ISSUE DATE" TO WI-NEXT-REASON          
026600             PERFORM C025-APPEND-REASON                                   
026700         END-IF                                                           
026800         IF IH-TAX-AMOUNT < ZERO                                          
026900             MOVE "TAX AMOUNT CANNOT BE NEGATIVE" TO                      
027000                 WI-NEXT-REASON                                           
027100             PERFORM C025-APPEND-REASON                                   
027200         END-IF                                                           
027300         IF WI-LINE-COUNT = ZERO                                          
027400             MOVE "AT LEAST ONE LINE IS REQUIRED" TO                      
027500                 WI-NEXT-REASON                                           
027600             PERFORM C025-APPEND-REASON                                   
027700         ELSE                                                             
027800             MOVE 1 TO WI-LINE-IDX                                        
027900             PERFORM C030-VALIDATE-LINE-ITEM                              
028000                 UNTIL WI-LINE-IDX > WI-LINE-COUNT                        
028100         END-IF.                                                          
028200 C020-EXIT.                                                               
028300         EXIT.                                                            
028400*----------------------------------------------------------               
028500* EACH BUFFERED LINE IS CHECKED IN FULL EVEN IF AN EARLIER                
028600* LINE OR THE HEADER ALREADY FAILED - SEE THE C020 BANNER.                
028700 C030-VALIDATE-LINE-ITEM.                                                 
028800         MOVE WI-LINE-IDX TO WI-LINE-DISP                                 
028900         IF WI-BUF-DESCRIPTION (WI-LINE-IDX) = SPACES                     
029000             MOVE SPACES TO WI-NEXT-REASON                                
029100             STRING "LINE " DELIMITED BY SIZE                             
029200                 WI-LINE-DISP DELIMITED BY SIZE                           
029300                 ": DESCRIPTION REQUIRED" DELIMITED BY SIZE               
029400                 INTO WI-NEXT-REASON                                      
029500             PERFORM C025-APPEND-REASON                                   
029600         END-IF                                                           
029700         IF WI-BUF-QUANTITY (WI-LINE-IDX) NOT > ZERO                      
029800             MOVE SPACES TO WI-NEXT-REASON                                
029900             STRING "LINE " DELIMITED BY SIZE                             
030000                 WI-LINE-DISP DELIMITED BY SIZE                           
030100                 ": QUANTITY MUST BE POSITIVE" DELIMITED BY SIZE          
030200                 INTO WI-NEXT-REASON                                      
030300             PERFORM C025-APPEND-REASON                                   
030400         END-IF                                                           
030500         IF WI-BUF-UNIT-PRICE (WI-LINE-IDX) < ZERO                        
030600             MOVE SPACES TO WI-NEXT-REASON                                
030700             STRING "LINE " DELIMITED BY SIZE                             
030800                 WI-LINE-DISP DELIMITED BY SIZE                           
030900                 ": PRICE CANNOT BE NEGATIVE" DELIMITED BY SIZE           
031000                 INTO WI-NEXT-REASON                                      
031100             PERFORM C025-APPEND-REASON                                   
031200         END-IF                                                           
031300         ADD 1 TO WI-LINE-IDX.                                            
031400 C030-EXIT.                                                               
031500         EXIT.                                                            
031600*----------------------------------------------------------               
031700* APPENDS WI-NEXT-REASON ONTO W-REJECT-REASON, SEPARATING                 
031800* MULTIPLE REASONS WITH "; " - WI-REASON-PTR IS SET TO 1 BY               
031900* C010 BEFORE THE FIRST CALL FOR THIS REQUEST.                            
032000 C025-APPEND-REASON.                                                      
032100         MOVE "Y" TO W-REJECTED                                           
032200         IF WI-REASON-PTR > 1                                             
032300             STRING "; " DELIMITED BY SIZE                                
032400                 INTO W-REJECT-REASON                                     
032500                 WITH POINTER WI-REASON-PTR                               
032600         END-IF                                                           
032700         STRING WI-NEXT-REASON DELIMITED BY SPACE                         
032800             INTO W-REJECT-REASON                                         
032900             WITH POINTER WI-REASON-PTR.                                  
033000 C025-EXIT.                                                               
033100         EXIT.                                                            
033200*----------------------------------------------------------               
033300* LINE TOTAL = QUANTITY * UNIT PRICE, ROUNDED HALF-UP TO                  
033400* THE CENT AT CALCULATION TIME - SEE 06/14/94 JS CHANGE.                  
033500* SUBTOTAL/TOTAL/BALANCE FOLLOW THE SAME RULE THE OLD                     
033600* VOUCHER SCREEN USED FOR VOUCHER-AMOUNT.                                 
033700 C040-COMPUTE-INVOICE-AMOUNTS.                                            
033800         MOVE ZERO TO WI-SUBTOTAL                                         
033900         MOVE 1 TO WI-LINE-IDX                                            
034000         PERFORM C045-ADD-ONE-LINE-TOTAL                                  
034100             UNTIL WI-LINE-IDX > WI-LINE-COUNT                            
034200         COMPUTE INV-TOTAL-AMOUNT = WI-SUBTOTAL + IH-TAX-AMOUNT           
034300         MOVE INV-TOTAL-AMOUNT TO INV-BALANCE-REMAIN.                     
034400 C040-EXIT.                                                               
034500         EXIT.                                                            
034600*----------------------------------------------------------               
034700 C045-ADD-ONE-LINE-TOTAL.                                                 
034800         COMPUTE WI-BUF-LINE-TOTAL (WI-LINE-IDX) ROUNDED                  
034900             = WI-BUF-QUANTITY (WI-LINE-IDX) *                            
035000             WI-BUF-UNIT-PRICE (WI-LINE-IDX)                              
035100         ADD WI-BUF-LINE-TOTAL (WI-LINE-IDX) TO WI-SUBTOTAL               
035200         ADD 1 TO WI-LINE-IDX.                                            
035300 C045-EXIT.                                                               
035400         EXIT.                                                            
035500*----------------------------------------------------------               
035600* INVOICE NUMBER IS TAKEN FROM CONTROL-LAST-INVOICE-SEQ,                  
035700* RESET TO ZERO WHEN THE RUN-DATE ROLLS INTO A NEW BILLING                
035800* MONTH - CARRIED FORWARD FROM THE OLD CONTROL-LAST-VOUCHER               
035900* COUNTER.  INV-ID IS A SHORTER INTERNAL KEY BUILT FROM THE               
036000* SAME YEAR/MONTH/SEQUENCE PIECES.                                        
036100 C050-ASSIGN-INVOICE-NUMBER.                                              
036200         MOVE 1 TO CONTROL-KEY                                            
036300         READ CONTROL-FILE                                                
036400         INVALID KEY                                                      
036500             MOVE "Y" TO W-REJECTED                                       
036600             MOVE "CONTROL FILE RECORD NOT FOUND" TO                      
036700                 W-REJECT-REASON                                          
036800         END-READ                                                         
036900         IF NOT TRANSACTION-REJECTED                                      
037000             COMPUTE WB-RUN-YRMO = LINKAGE-RUN-DATE / 100                 
037100             IF CONTROL-INVOICE-YRMO NOT = WB-RUN-YRMO                    
037200                 MOVE WB-RUN-YRMO TO CONTROL-INVOICE-YRMO                 
037300                 MOVE ZERO TO CONTROL-LAST-INVOICE-SEQ                    
037400             END-IF                                                       
037500             ADD 1 TO CONTROL-LAST-INVOICE-SEQ                            
037600             MOVE "INV" TO INV-NUM-PREFIX                                 
037700             MOVE "-" TO INV-NUM-DASH1                                    
037800             MOVE CONTROL-INVOICE-YRMO TO INV-NUM-YRMO                    
037900             MOVE "-" TO INV-NUM-DASH2                                    
038000             MOVE CONTROL-LAST-INVOICE-SEQ TO INV-NUM-SEQ                 
038100             MOVE CONTROL-INV-CCYY TO WB-INV-ID-YY                        
038200             MOVE CONTROL-INV-MM TO WB-INV-ID-MM                          
038300             MOVE CONTROL-LAST-INVOICE-SEQ TO WB-INV-ID-SEQ               
038400             MOVE WB-INV-ID-TEXT TO INV-ID                                
038500             REWRITE CONTROL-REC                                          
038600             INVALID KEY                                                  
038700                 MOVE "Y" TO W-REJECTED                                   
038800                 MOVE "CONTROL FILE REWRITE FAILED" TO                    
038900                     W-REJECT-REASON                                      
039000             END-REWRITE                                                  
039100         END-IF.                                                          
039200 C050-EXIT.                                                               
039300         EXIT.                                                            
039400*----------------------------------------------------------               
039500* ALL NEW INVOICES START LIFE AS STATUS DRAFT - SEE THE                   
039600* INVOICE STATE MACHINE IN invoice-state FOR THE SEND,                    
039700* MARKPAID AND CANCEL TRANSITIONS OUT OF DRAFT.                           
039800 C060-WRITE-INVOICE-AND-LINES.                                            
039900         MOVE IH-CUST-ID TO INV-CUST-ID                                   
040000         MOVE IH-ISSUE-DATE TO INV-ISSUE-DATE                             
040100         MOVE IH-DUE-DATE TO INV-DUE-DATE                                 
040200         MOVE "DRAFT" TO INV-STATUS                                       
040300         MOVE WI-SUBTOTAL TO INV-SUBTOTAL                                 
040400         MOVE IH-TAX-AMOUNT TO INV-TAX-AMOUNT                             
040500         MOVE ZERO TO INV-AMOUNT-PAID                                     
040600         MOVE IH-PARTIAL-PAY-FLAG TO INV-PARTIAL-PAY-FLAG                 
040700         MOVE SPACES TO INV-PAYMENT-LINK                                  
040800         MOVE IH-REM-SUPPRESS TO INV-REM-SUPPRESS                         
040900         MOVE ZERO TO INV-LAST-REM-TS                                     
041000         MOVE ZERO TO INV-SENT-DATE                                       
041100         MOVE ZERO TO INV-PAID-DATE                                       
041200         MOVE ZERO TO INV-CANCEL-DATE                                     
041300         MOVE SPACES TO INV-CANCEL-REASON                                 
041400         MOVE IH-NOTES TO INV-NOTES                                       
041500         WRITE INVOICE-REC                                                
041600         MOVE 1 TO WI-LINE-IDX                                            
041700         PERFORM C065-WRITE-ONE-LINE-ITEM                                 
041800             UNTIL WI-LINE-IDX > WI-LINE-COUNT.                           
041900 C060-EXIT.                                                               
042000         EXIT.                                                            
042100*----------------------------------------------------------               
042200 C065-WRITE-ONE-LINE-ITEM.                                                
042300         MOVE INV-ID TO LI-INV-ID                                         
042400         COMPUTE LI-LINE-ORDER = WI-LINE-IDX - 1                          
042500         MOVE WI-BUF-DESCRIPTION (WI-LINE-IDX) TO                         
042600             LI-DESCRIPTION                                               
042700         MOVE WI-BUF-QUANTITY (WI-LINE-IDX) TO                            
042800             LI-QUANTITY                                                  
042900         MOVE WI-BUF-UNIT-PRICE (WI-LINE-IDX) TO                          
043000             LI-UNIT-PRICE                                                
043100         MOVE WI-BUF-LINE-TOTAL (WI-LINE-IDX) TO                          
043200             LI-LINE-TOTAL                                                
043300         WRITE LINEITEM-REC                                               
043400         ADD 1 TO WI-LINE-IDX.                                            
043500 C065-EXIT.                                                               
043600         EXIT.                                                            
043700*----------------------------------------------------------               
043800 C900-REJECT-REQUEST.                                                     
043900         ADD 1 TO WC-REJECT-COUNT                                         
044000         MOVE WI-SAVE-REQUEST-KEY TO RL-REQUEST-KEY                       
044100         MOVE W-REJECT-REASON TO RL-REASON                                
044200         MOVE W-REJECT-LINE TO RUN-LOG-REC                                
044300         WRITE RUN-LOG-REC.                                               
044400 C900-EXIT.                                                               
044500         EXIT.                                                            
