000100* SLRUNLOG.CBL- FILE-CONTROL entry for RUN-LOG-FILE                       
000200 SELECT RUN-LOG-FILE ASSIGN TO RUNLOG                                     
000300         ORGANIZATION IS LINE SEQUENTIAL.                                 
