000100 IDENTIFICATION DIVISION.                                                 
000200 PROGRAM-ID.    payment-posting.                                          
000300 AUTHOR.        J SEABOLT.                                                
000400 INSTALLATION.  ACCOUNTS RECEIVABLE SYSTEMS GROUP.                        
000500 DATE-WRITTEN.  05/02/1989.                                               
000600 DATE-COMPILED.                                                           
000700 SECURITY.      COMPANY CONFIDENTIAL - AUTHORIZED USE ONLY.               
000800*----------------------------------------------------------               
000900* PAYMENT-POSTING  --  BATCH APPLICATION OF PAYMENTS TO                   
001000* INVOICE-FILE.  READS PAYTRAN-FILE, VALIDATES AGAINST                    
001100* PAYMENT-FILE (FOR THE IDEMPOTENCY CHECK) AND                            
001200* INVOICE-FILE, WRITES PAYMENT-FILE, AND REWRITES                         
001300* INVOICE-FILE AMOUNT-PAID/BALANCE.  REPLACES THE OLD                     
001400* ON-LINE PAY-SELECTED-VOUCHER SCREEN.                                    
001500*----------------------------------------------------------               
001600* CHANGE LOG                                                              
001700* ----------                                                              
001800* 05/02/89 JS  0009  ORIGINAL PROGRAM - REPLACES THE OLD                  
001900*                    PAY-SELECTED-VOUCHER SCREEN.                         
002000* 02/11/92 JS  0081  ADDED PAY-ID DUPLICATE CHECK - A                     
002100*                    RERUN OF A PAYMENT TAPE WAS ABOUT TO                 
002200*                    DOUBLE-POST A BATCH OF CHECKS.                       
002300* 09/08/96 TLK 0179  PARTIAL-PAYMENT RULE NOW HONORS                      
002400*                    INV-PARTIAL-PAY-FLAG INSTEAD OF                      
002500*                    ALLOWING ANY AMOUNT UP TO BALANCE.                   
002600* 12/03/98 DWM 0223  Y2K - PAY-CREATED-TS/PAY-DATE                        
002700*                    CONFIRMED 4-DIGIT YEAR, NO CHANGE                    
002800*                    REQUIRED TO THIS PROGRAM.                            
002900* 04/09/01 PB  0259  RUN-DATE NOW PASSED FROM THE CALLER.                 
003000*----------------------------------------------------------               
003100 ENVIRONMENT DIVISION.                                                    
003200 CONFIGURATION SECTION.                                                   
003300 SPECIAL-NAMES.                                                           
003400     C01 IS TOP-OF-FORM.                                                  
003500 INPUT-OUTPUT SECTION.                                                    
003600 FILE-CONTROL.                                                            
003700         COPY "SLINV.CBL".                                                
003800         COPY "SLPAY.CBL".                                                
003900         COPY "SLTPAY.CBL".                                               
004000         COPY "SLRUNLOG.CBL".                                             
004100 DATA DIVISION.                                                           
004200 FILE SECTION.                                                            
004300     COPY "FDINV.CBL".                                                    
004400     COPY "FDPAY.CBL".                                                    
004500     COPY "FDTPAY.CBL".                                                   
004600     COPY "FDRUNLOG.CBL".                                                 
004700 WORKING-STORAGE SECTION.                                                 
004800 01  LINKAGE-RUN-DATE           PIC 9(08).                                
004900* ---------------------------------------------------                     
005000 01  W-END-OF-TRAN-FILE         PIC X(01).                                
005100         88  END-OF-TRAN-FILE              VALUE "Y".                     
005200 01  W-FOUND-PAYMENT            PIC X(01).                                
005300         88  FOUND-PAYMENT                 VALUE "Y".                     
005400 01  W-FOUND-INVOICE            PIC X(01).                                
005500         88  FOUND-INVOICE                 VALUE "Y".                     
005600 01  W-REJECTED                 PIC X(01).                                
005700         88  TRANSACTION-REJECTED          VALUE "Y".                     
005800 01  W-REJECT-REASON            PIC X(40).                                
005900 01  W-DUPLICATE-PAYMENT        PIC X(01).                                
006000         88  DUPLICATE-PAYMENT             VALUE "Y".                     
006100* ---------------------------------------------------                     
006200* COUNTERS AND RUNNING TOTAL - SEE E990-PRINT-CONTROL-                    
006300* TOTALS.  WC-TOTAL-AMOUNT IS ACCEPTED PAYMENTS ONLY -                    
006400* DUPLICATES DO NOT MOVE MONEY SO THEY DO NOT ADD IN.                     
006500 01  WC-COUNTERS.                                                         
006600     05  WC-READ-COUNT              PIC 9(05) COMP.                       
006700     05  WC-ACCEPT-COUNT            PIC 9(05) COMP.                       
006800     05  WC-REJECT-COUNT            PIC 9(05) COMP.                       
006900     05  WC-DUPLICATE-COUNT         PIC 9(05) COMP.                       
007000 01  WC-TOTAL-AMOUNT            PIC S9(11)V99.                            
007100 01  W-CONTROL-LINE.                                                      
007200         05  FILLER               PIC X(21)                               
007300             VALUE "PAYMENT POSTING RUN ".                                
007400         05  FILLER               PIC X(06) VALUE "READ: ".               
007500         05  CL-READ               PIC ZZZZ9.                             
007600         05  FILLER               PIC X(10) VALUE " ACCEPTED:".           
007700         05  CL-ACCEPT             PIC ZZZZ9.                             
007800         05  FILLER               PIC X(09) VALUE " REJECTED:".           
007900         05  CL-REJECT             PIC ZZZZ9.                             
008000         05  FILLER               PIC X(11) VALUE " DUPLICATE:".          
008100         05  CL-DUPLICATE          PIC ZZZZ9.                             
008200         05  FILLER               PIC X(07) VALUE " AMOUNT:".             
008300         05  CL-AMOUNT             PIC ZZZ,ZZZ,ZZ9.99-.                   
008400         05  FILLER               PIC X(06) VALUE SPACES.                 
008500 01  W-REJECT-LINE.                                                       
008600         05  FILLER               PIC X(10) VALUE "** REJECT:".           
008700         05  RL-PAY-ID             PIC X(08).                             
008800         05  FILLER               PIC X(02) VALUE SPACES.                 
008900         05  RL-REASON             PIC X(40).                             
009000         05  FILLER               PIC X(72) VALUE SPACES.                 
009100 77  DUMMY                PIC X(01).                                      
009200*----------------------------------------------------------               
009300 PROCEDURE DIVISION USING LINKAGE-RUN-DATE.                               
009400 A000-MAIN-LINE.                                                          
009500         MOVE ZEROS TO WC-COUNTERS                                        
009600         MOVE ZERO TO WC-TOTAL-AMOUNT                                     
009700         MOVE "N" TO W-END-OF-TRAN-FILE                                   
009800         OPEN I-O INVOICE-FILE                                            
009900         OPEN I-O PAYMENT-FILE                                            
010000         OPEN INPUT PAYTRAN-FILE                                          
010100         OPEN EXTEND RUN-LOG-FILE                                         
010200         PERFORM E000-READ-TRANSACTION                                    
010300         PERFORM E005-PROCESS-ONE-PAYMENT                                 
010400         UNTIL END-OF-TRAN-FILE                                           
010500         PERFORM E990-PRINT-CONTROL-TOTALS                                
010600         CLOSE INVOICE-FILE                                               
010700         CLOSE PAYMENT-FILE                                               
010800         CLOSE PAYTRAN-FILE                                               
010900         CLOSE RUN-LOG-FILE                                               
011000         EXIT PROGRAM.                                                    
011100*----------------------------------------------------------               
011200 E000-READ-TRANSACTION.                                                   
011300         READ PAYTRAN-FILE                                                
011400         AT END                                                           
011500             SET END-OF-TRAN-FILE TO TRUE                                 
011600         NOT AT END                                                       
011700             ADD 1 TO WC-READ-COUNT                                       
011800         END-READ.                                                        
011900 E000-EXIT.                                                               
012000         EXIT.                                                            
012100*----------------------------------------------------------               
012200* A DUPLICATE PAY-ID IS ACCEPTED WITHOUT CHANGING ANY                     
012300* AMOUNT - SEE 02/11/92 JS CHANGE.  EVERYTHING ELSE GOES                  
012400* THROUGH THE FULL VALIDATION IN E010.                                    
012500 E005-PROCESS-ONE-PAYMENT.                                                
012600         MOVE "N" TO W-REJECTED                                           
012700         MOVE SPACES TO W-REJECT-REASON                                   
012800         PERFORM E020-CHECK-DUPLICATE-PAYMENT                             
012900         IF DUPLICATE-PAYMENT                                             
013000             ADD 1 TO WC-DUPLICATE-COUNT                                  
013100         ELSE                                                             
013200             PERFORM E010-VALIDATE-PAYMENT                                
013300             IF NOT TRANSACTION-REJECTED                                  
013400                 PERFORM E030-POST-PAYMENT-TO-INVOICE                     
013500                 ADD 1 TO WC-ACCEPT-COUNT                                 
013600                 ADD PT-AMOUNT TO WC-TOTAL-AMOUNT                         
013700             ELSE                                                         
013800                 PERFORM E900-REJECT-PAYMENT                              
013900             END-IF                                                       
014000         END-IF                                                           
014100         PERFORM E000-READ-TRANSACTION.                                   
014200 E005-EXIT.                                                               
014300         EXIT.                                                            
014400*----------------------------------------------------------               
014500 E020-CHECK-DUPLICATE-PAYMENT.                                            
014600         MOVE PT-PAY-ID TO PAY-ID                                         
014700         READ PAYMENT-FILE                                                
014800         INVALID KEY                                                      
014900             SET FOUND-PAYMENT TO FALSE                                   
015000         NOT INVALID KEY                                                  
015100             SET FOUND-PAYMENT TO TRUE                                    
015200         END-READ                                                         
015300         IF FOUND-PAYMENT                                                 
015400             SET DUPLICATE-PAYMENT TO TRUE                                
015500         ELSE                                                             
015600             SET DUPLICATE-PAYMENT TO FALSE                               
015700         END-IF.                                                          
015800 E020-EXIT.                                                               
015900         EXIT.                                                            
016000*----------------------------------------------------------               
016100* ONE-REASON-PER-TRANSACTION, FIRST FAILURE WINS, SAME AS                 
016200* EVERY OTHER VALIDATION PARAGRAPH IN THIS SYSTEM.                        
016300 E010-VALIDATE-PAYMENT.                                                   
016400         IF PT-PAY-ID = SPACES                                            
016500             MOVE "Y" TO W-REJECTED                                       
016600             MOVE "PAYMENT ID REQUIRED" TO W-REJECT-REASON                
016700         END-IF                                                           
016800         IF NOT TRANSACTION-REJECTED                                      
016900             AND PT-INV-ID = SPACES                                       
017000             MOVE "Y" TO W-REJECTED                                       
017100             MOVE "INVOICE ID REQUIRED" TO W-REJECT-REASON                
017200         END-IF                                                           
017300         IF NOT TRANSACTION-REJECTED                                      
017400             MOVE PT-INV-ID TO INV-ID                                     
017500             READ INVOICE-FILE                                            
017600             INVALID KEY                                                  
017700                 SET FOUND-INVOICE TO FALSE                               
017800             NOT INVALID KEY                                              
017900                 SET FOUND-INVOICE TO TRUE                                
018000             END-READ                                                     
018100             IF NOT FOUND-INVOICE                                         
018200                 MOVE "Y" TO W-REJECTED                                   
018300                 MOVE "INVOICE NOT FOUND" TO W-REJECT-REASON              
018400             END-IF                                                       
018500         END-IF                                                           
018600         IF NOT TRANSACTION-REJECTED                                      
018700             AND INV-STATUS-CANCELLED                                     
018800             MOVE "Y" TO W-REJECTED                                       
018900             MOVE "INVOICE IS CANCELLED" TO W-REJECT-REASON               
019000         END-IF                                                           
019100         IF NOT TRANSACTION-REJECTED                                      
019200             AND PT-AMOUNT NOT > ZERO                                     
019300             MOVE "Y" TO W-REJECTED                                       
019400             MOVE "PAYMENT AMOUNT MUST BE POSITIVE" TO                    
019500                 W-REJECT-REASON                                          
019600         END-IF                                                           
019700         IF NOT TRANSACTION-REJECTED                                      
019800             AND PT-AMOUNT > INV-BALANCE-REMAIN                           
019900             MOVE "Y" TO W-REJECTED                                       
020000             MOVE "PAYMENT EXCEEDS BALANCE REMAINING" TO                  
020100                 W-REJECT-REASON                                          
020200         END-IF                                                           
020300         IF NOT TRANSACTION-REJECTED                                      
020400             AND NOT INV-PARTIAL-PAY-ALLOWED                              
020500             AND PT-AMOUNT NOT = INV-BALANCE-REMAIN                       
020600             MOVE "Y" TO W-REJECTED                                       
020700             MOVE "PARTIAL PAYMENT NOT ALLOWED" TO                        
020800                 W-REJECT-REASON                                          
020900         END-IF                                                           
021000         IF NOT TRANSACTION-REJECTED                                      
021100             AND PT-DATE = ZEROS                                          
021200             MOVE "Y" TO W-REJECTED                                       
021300             MOVE "PAYMENT DATE REQUIRED" TO W-REJECT-REASON              
021400         END-IF                                                           
021500         IF NOT TRANSACTION-REJECTED                                      
021600             AND PT-METHOD = SPACES                                       
021700             MOVE "Y" TO W-REJECTED                                       
021800             MOVE "PAYMENT METHOD REQUIRED" TO W-REJECT-REASON            
021900         END-IF                                                           
022000         IF NOT TRANSACTION-REJECTED                                      
022100             AND NOT PT-METHOD-VALID                                      
022200             MOVE "Y" TO W-REJECTED                                       
022300             MOVE "PAYMENT METHOD NOT VALID" TO W-REJECT-REASON           
022400         END-IF.                                                          
022500 E010-EXIT.                                                               
022600         EXIT.                                                            
022700*----------------------------------------------------------               
022800* APPLY THE PAYMENT, THEN AUTO-MARK-PAID AT ZERO BALANCE -                
022900* CARRIED OVER FROM THE OLD VOUCHER PAID-IN-FULL LOGIC.                   
023000 E030-POST-PAYMENT-TO-INVOICE.                                            
023100         MOVE PT-PAY-ID TO PAY-ID                                         
023200         MOVE PT-INV-ID TO PAY-INV-ID                                     
023300         MOVE PT-AMOUNT TO PAY-AMOUNT                                     
023400         MOVE PT-DATE TO PAY-DATE                                         
023500         MOVE PT-METHOD TO PAY-METHOD                                     
023600         MOVE PT-TRAN-REF TO PAY-TRAN-REF                                 
023700         MOVE PT-NOTES TO PAY-NOTES                                       
023800         MOVE LINKAGE-RUN-DATE TO PAY-CREATED-DT                          
023900         MOVE ZEROS TO PAY-CREATED-TM                                     
024000         WRITE PAYMENT-REC                                                
024100         MOVE PT-INV-ID TO INV-ID                                         
024200         READ INVOICE-FILE                                                
024300         INVALID KEY                                                      
024400             CONTINUE                                                     
024500         END-READ                                                         
024600         ADD PT-AMOUNT TO INV-AMOUNT-PAID                                 
024700         COMPUTE INV-BALANCE-REMAIN =                                     
024800             INV-TOTAL-AMOUNT - INV-AMOUNT-PAID                           
024900         PERFORM E040-AUTO-MARK-PAID                                      
025000         REWRITE INVOICE-REC.                                             
025100 E030-EXIT.                                                               
025200         EXIT.                                                            
025300*----------------------------------------------------------               
025400 E040-AUTO-MARK-PAID.                                                     
025500         IF INV-BALANCE-REMAIN NOT > ZERO                                 
025600             MOVE "PAID" TO INV-STATUS                                    
025700             MOVE LINKAGE-RUN-DATE TO INV-PAID-DATE                       
025800             MOVE ZERO TO INV-BALANCE-REMAIN                              
025900         END-IF.                                                          
026000 E040-EXIT.                                                               
026100         EXIT.                                                            
026200*----------------------------------------------------------               
026300 E900-REJECT-PAYMENT.                                                     
026400         ADD 1 TO WC-REJECT-COUNT                                         
026500         MOVE PT-PAY-ID TO RL-PAY-ID                                      
026600         MOVE W-REJECT-REASON TO RL-REASON                                
026700         MOVE W-REJECT-LINE TO RUN-LOG-REC                                
026800         WRITE RUN-LOG-REC.                                               
026900 E900-EXIT.                                                               
027000         EXIT.                                                            
027100*----------------------------------------------------------               
027200 E990-PRINT-CONTROL-TOTALS.                                               
027300         MOVE WC-READ-COUNT      TO CL-READ                               
027400         MOVE WC-ACCEPT-COUNT    TO CL-ACCEPT                             
027500         MOVE WC-REJECT-COUNT    TO CL-REJECT                             
027600         MOVE WC-DUPLICATE-COUNT TO CL-DUPLICATE                          
027700         MOVE WC-TOTAL-AMOUNT    TO CL-AMOUNT                             
027800         MOVE W-CONTROL-LINE     TO RUN-LOG-REC                           
027900         WRITE RUN-LOG-REC.                                               
028000 E990-EXIT.                                                               
028100         EXIT.                                                            
